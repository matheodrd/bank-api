000100******************************************************************
000200*    VACT.CPYBK - LINKAGE PARAMETER AREA FOR CALL "ATXVACT"      *
000300*    ACCOUNT LOOKUP / SUSPENDED / BALANCE-SUFFICIENCY CHECK      *
000400******************************************************************
000500*TAG     DATE       INIT    DESCRIPTION                         *
000600*------- ---------- ------- ----------------------------------- *
000700*ATX0036 05/04/2016 RJT     INITIAL VERSION                     *
000800*ATX0055 14/08/2020 DLM     ADDED WK-C-VACT-REJECT-CD IN PLACE   *
000900*                           OF THREE SEPARATE YES/NO SWITCHES    *
001000******************************************************************
001100 01  WK-C-VACT-RECORD.
001200     05  WK-C-VACT-INPUT.
001300         10  WK-C-VACT-ACCOUNT-ID    PIC X(36).
001400         10  WK-C-VACT-REQ-TYPE      PIC X(06).
001500         10  WK-C-VACT-REQ-AMOUNT    PIC S9(13)V99   COMP-3.
001600     05  WK-C-VACT-OUTPUT.
001700         10  WK-C-VACT-FOUND         PIC X(01).
001800             88  WK-C-VACT-IS-FOUND       VALUE "Y".
001900         10  WK-C-VACT-BALANCE       PIC S9(13)V99   COMP-3.
002000         10  WK-C-VACT-CURRENCY      PIC X(03).
002100         10  WK-C-VACT-STATUS        PIC X(09).
002200         10  WK-C-VACT-REJECT-CD     PIC X(21).
002300             88  WK-C-VACT-ACCEPTED       VALUE SPACES.
002400             88  WK-C-VACT-NOT-FOUND      VALUE "NOT-FOUND".
002500             88  WK-C-VACT-SUSPENDED      VALUE "ACCOUNT-SUSPENDED".
002600             88  WK-C-VACT-NO-FUNDS       VALUE
002700                                           "INSUFFICIENT-BALANCE".
002800         10  WK-C-VACT-FS            PIC X(02).
002900         10  FILLER                  PIC X(08).
