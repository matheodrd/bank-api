000100******************************************************************
000200*    ATXVTBL.CPYBK                                               *
000300*    IN-MEMORY TABLE OF TRANSACTIONS ALREADY ON FILE THIS RUN,   *
000400*    PASSED BY ATXPOST TO CALL "ATXVRSK" SO THE VELOCITY RULE   *
000500*    CAN SEARCH IT WITHOUT RE-OPENING THE LEDGER FOR EVERY       *
000600*    REQUEST.  LOADED FROM TRANSACTIONS-LEDGER AT OPEN TIME AND  *
000700*    GROWN IN PLACE AS EACH REQUEST IS POSTED OR FLAGGED.        *
000800******************************************************************
000900*TAG     DATE       INIT    DESCRIPTION                         *
001000*------- ---------- ------- ----------------------------------- *
001100*ATX0050 19/09/2019 DLM     INITIAL VERSION - FRAUD SCORING      *
001200*                           ROAD MAP P19                         *
001300*ATX0063 11/05/2021 CWY     RAISED THE TABLE CEILING FROM 2000   *
001400*                           TO 5000 ENTRIES - Q1 2021 VOLUMES    *
001500*                           WERE OUTRUNNING THE OLD LIMIT        *
001600******************************************************************
001700 01  WK-C-TXN-TABLE.
001800     05  WK-C-TXN-COUNT              PIC 9(05)        COMP.
001850     05  FILLER                      PIC X(05).
001900     05  WK-C-TXN-ENTRY OCCURS 5000 TIMES
002000                        INDEXED BY WK-X-TXN-IDX.
002100         10  WK-C-TXN-ENTRY-ACCT-ID  PIC X(36).
002200         10  WK-C-TXN-ENTRY-TIMESTAMP PIC X(26).
002250         10  FILLER                  PIC X(08).
