000100******************************************************************
000200*    ASCMWS - COMMON WORKING STORAGE - FILE STATUS/CONDITIONS   *
000300*    COPY THIS MEMBER UNDER A 01-LEVEL IN WORKING-STORAGE, E.G. *
000400*        01  WK-C-COMMON.                                      *
000500*            COPY ASCMWS.                                      *
000600******************************************************************
000700*TAG     DATE       INIT    DESCRIPTION                        *
000800*------- ---------- ------- ----------------------------------- *
000900*ATX0001 11/03/1991 RJT     INITIAL VERSION - LIFTED FROM THE   *
001000*                           OLD DEMAND-DEPOSIT SUITE COMMON AREA*
001100*ATX0014 09/09/1998 KWL     Y2K - WK-C-TS-DATE WIDENED TO CCYY  *
001200*ATX0022 14/05/2003 MAB     ADDED WK-C-DUPLICATE-KEY CONDITION  *
001300******************************************************************
001400    05  WK-C-FILE-STATUS            PIC X(02).
001500        88  WK-C-SUCCESSFUL                 VALUE "00" "02".
001600        88  WK-C-RECORD-NOT-FOUND           VALUE "23".
001700        88  WK-C-END-OF-FILE                VALUE "10".
001800        88  WK-C-DUPLICATE-KEY              VALUE "22".
001900    05  WK-C-PROGRAM-ID             PIC X(08).
002000    05  WK-C-TIMESTAMP.
002100        10  WK-C-TS-DATE            PIC X(08).
002200        10  WK-C-TS-TIME            PIC X(08).
002250        10  FILLER                  PIC X(04).
002300    05  WK-N-SYSDTE                 PIC S9(08)       COMP-3.
002350    05  FILLER                      PIC X(06).
