000100******************************************************************
000200*    ATXREJ.CPYBK                                                *
000300*    REJECTS - ONE ENTRY PER REQUEST TURNED AWAY BY ATXPOST      *
000400*    BEFORE A TRANSACTION RECORD WAS EVER WRITTEN.               *
000500******************************************************************
000600*TAG     DATE       INIT    DESCRIPTION                         *
000700*------- ---------- ------- ----------------------------------- *
000800*ATX0035 02/04/2016 RJT     INITIAL VERSION                     *
001000******************************************************************
001100    05  ATXREJ-RECORD               PIC X(090).
001200    05  ATXREJ-FIELDS REDEFINES ATXREJ-RECORD.
001300        10  ATXREJ-ACCOUNT-ID       PIC X(36).
001400        10  ATXREJ-REASON           PIC X(21).
001500            88  ATXREJ-NOT-FOUND        VALUE "NOT-FOUND".
001600            88  ATXREJ-SUSPENDED        VALUE "ACCOUNT-SUSPENDED".
001700            88  ATXREJ-NO-FUNDS         VALUE "INSUFFICIENT-BALANCE".
001800        10  ATXREJ-AMOUNT           PIC S9(13)V99    COMP-3.
001900        10  ATXREJ-TYPE             PIC X(06).
002000        10  FILLER                  PIC X(09).
