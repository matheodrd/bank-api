000100******************************************************************
000200*    VRSK.CPYBK - LINKAGE PARAMETER AREA FOR CALL "ATXVRSK"      *
000300*    FRAUD/RISK SCORE CALCULATION FOR ONE CANDIDATE TRANSACTION  *
000400******************************************************************
000500*TAG     DATE       INIT    DESCRIPTION                         *
000600*------- ---------- ------- ----------------------------------- *
000700*ATX0048 12/06/2019 DLM     INITIAL VERSION - CASH MANAGEMENT    *
000800*                           FRAUD SCORING ROAD MAP P19           *
000900******************************************************************
001000 01  WK-C-VRSK-RECORD.
001100     05  WK-C-VRSK-INPUT.
001200         10  WK-C-VRSK-ACCOUNT-ID    PIC X(36).
001300         10  WK-C-VRSK-AMOUNT        PIC S9(13)V99   COMP-3.
001400         10  WK-C-VRSK-TIMESTAMP     PIC X(26).
001500     05  WK-C-VRSK-OUTPUT.
001600         10  WK-C-VRSK-SCORE         PIC 9(03)       COMP.
001700         10  WK-C-VRSK-STATUS        PIC X(09).
001800             88  WK-C-VRSK-COMPLETED      VALUE "COMPLETED".
001900             88  WK-C-VRSK-FLAGGED        VALUE "FLAGGED".
002000         10  FILLER                  PIC X(06).
