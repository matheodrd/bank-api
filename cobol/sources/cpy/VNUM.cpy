000100******************************************************************
000200*    VNUM.CPYBK - LINKAGE PARAMETER AREA FOR CALL "ATXVNUM"      *
000300*    GENERATE A UNIQUE ACCOUNT NUMBER FOR ACCOUNT ONBOARDING     *
000400******************************************************************
000500*TAG     DATE       INIT    DESCRIPTION                         *
000600*------- ---------- ------- ----------------------------------- *
000700*ATX0037 06/04/2016 RJT     INITIAL VERSION                     *
000800******************************************************************
000900 01  WK-C-VNUM-RECORD.
001000     05  WK-C-VNUM-OUTPUT.
001100         10  WK-C-VNUM-NUMBER        PIC X(24).
001200         10  WK-C-VNUM-ATTEMPTS      PIC 9(04)       COMP.
001300         10  WK-C-VNUM-FS            PIC X(02).
001400         10  FILLER                  PIC X(10).
