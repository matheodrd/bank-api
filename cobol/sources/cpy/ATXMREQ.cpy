000100******************************************************************
000200*    ATXMREQ.CPYBK                                               *
000300*    ACCOUNT-MAINTENANCE-REQUESTS - BATCH INPUT TO ATXMAINT      *
000400*    ONE RECORD PER NEW-ACCOUNT OR STATUS-CHANGE REQUEST.        *
000500******************************************************************
000600*TAG     DATE       INIT    DESCRIPTION                         *
000700*------- ---------- ------- ----------------------------------- *
000800*ATX0038 07/04/2016 RJT     INITIAL VERSION                     *
001000******************************************************************
001100    05  ATXMREQ-RECORD              PIC X(175).
001200    05  ATXMREQ-FIELDS REDEFINES ATXMREQ-RECORD.
001300        10  ATXMREQ-TYPE            PIC X(01).
001400            88  ATXMREQ-IS-CREATE          VALUE "C".
001500            88  ATXMREQ-IS-STATUS          VALUE "S".
001600        10  ATXMREQ-ACCOUNT-ID      PIC X(36).
001700        10  ATXMREQ-HOLDER          PIC X(100).
001800        10  ATXMREQ-BALANCE         PIC S9(13)V99    COMP-3.
001900        10  ATXMREQ-CURRENCY        PIC X(03).
002000        10  ATXMREQ-NEW-STATUS      PIC X(09).
002100        10  FILLER                  PIC X(18).
