000100******************************************************************
000200*    ATXACCT.CPYBK                                              *
000300*    ACCOUNTS-MASTER RECORD - ONE ENTRY PER CUSTOMER ACCOUNT     *
000400*    KEYED BY ATXACCT-ID (RELATIVE RECORD NUMBER ON DISK)        *
000500******************************************************************
000600*TAG     DATE       INIT    DESCRIPTION                         *
000700*------- ---------- ------- ----------------------------------- *
000800*ATX0031 19/02/2016 RJT     INITIAL VERSION - ACCOUNTS-MASTER    *
000900*                           LAYOUT FOR THE RETAIL DEPOSIT BOOK   *
001000*ATX0047 03/07/2019 DLM     ADDED ATXACCT-CURRENCY - MULTI-     *
001100*                           CURRENCY BOOK FOR GBP/EUR/USD        *
001200*ATX0058 21/11/2020 CWY     RENAMED ATXACCT-STATE TO -STATUS     *
001300*                           AND ADDED CLOSED AS A VALID VALUE    *
001400******************************************************************
001500    05  ATXACCT-RECORD              PIC X(250).
001600    05  ATXACCT-FIELDS REDEFINES ATXACCT-RECORD.
001700        10  ATXACCT-ID              PIC X(36).
001800        10  ATXACCT-NUMBER          PIC X(24).
001900        10  ATXACCT-NUMBER-R REDEFINES ATXACCT-NUMBER.
002000            15  ATXACCT-NUMBER-PFX  PIC X(02).
002100            15  ATXACCT-NUMBER-DGT  PIC 9(22).
002200        10  ATXACCT-HOLDER          PIC X(100).
002300        10  ATXACCT-BALANCE         PIC S9(13)V99    COMP-3.
002400        10  ATXACCT-CURRENCY        PIC X(03).
002500        10  ATXACCT-STATUS          PIC X(09).
002600            88  ATXACCT-ACTIVE             VALUE "ACTIVE".
002700            88  ATXACCT-SUSPENDED          VALUE "SUSPENDED".
002800            88  ATXACCT-CLOSED             VALUE "CLOSED".
002900        10  ATXACCT-CREATED-AT      PIC X(26).
003000        10  ATXACCT-UPDATED-AT      PIC X(26).
003100        10  FILLER                  PIC X(14).
003200*
003300******************************************************************
003400*    ALTERNATE VIEW - REPORTING TOTALS CARRIED ACROSS A          *
003500*    STATEMENT RUN.  NOT STORED ON THE MASTER - WORKING COPY     *
003600*    OF THIS LAYOUT IS USED BY ATXMAINT WHEN PRINTING THE        *
003700*    PER-ACCOUNT DETAIL TRAILER (SEE ATXACCT-STMT BELOW).        *
003800******************************************************************
003900    05  ATXACCT-STMT.
004000        10  ATXACCT-STMT-NUMBER     PIC X(24).
004100        10  ATXACCT-STMT-HOLDER     PIC X(100).
004200        10  ATXACCT-STMT-BALANCE    PIC S9(13)V99    COMP-3.
004300        10  ATXACCT-STMT-CURRENCY   PIC X(03).
004400        10  ATXACCT-STMT-STATUS     PIC X(09).
004500        10  ATXACCT-STMT-TOT-TXN    PIC 9(09)        COMP.
004600        10  ATXACCT-STMT-TOT-DR     PIC S9(13)V99    COMP-3.
004700        10  ATXACCT-STMT-TOT-CR     PIC S9(13)V99    COMP-3.
004800        10  FILLER                  PIC X(20).
