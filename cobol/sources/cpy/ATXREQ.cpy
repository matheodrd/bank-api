000100******************************************************************
000200*    ATXREQ.CPYBK                                                *
000300*    TRANSACTION-REQUESTS - BATCH INPUT TO THE POSTING RUN        *
000400*    ONE REQUEST PER TRANSACTION TO BE SCORED AND POSTED.        *
000500******************************************************************
000600*TAG     DATE       INIT    DESCRIPTION                         *
000700*------- ---------- ------- ----------------------------------- *
000800*ATX0034 02/04/2016 RJT     INITIAL VERSION                     *
000900*ATX0052 04/02/2020 DLM     ADDED ATXREQ-CATEGORY PASS-THROUGH   *
001000*                           TAG FOR THE MOBILE CHANNEL FEED      *
001100******************************************************************
001200    05  ATXREQ-RECORD               PIC X(575).
001300    05  ATXREQ-FIELDS REDEFINES ATXREQ-RECORD.
001400        10  ATXREQ-ACCOUNT-ID       PIC X(36).
001500        10  ATXREQ-AMOUNT           PIC S9(13)V99    COMP-3.
001600        10  ATXREQ-TYPE             PIC X(06).
001700            88  ATXREQ-IS-DEBIT            VALUE "DEBIT".
001800            88  ATXREQ-IS-CREDIT           VALUE "CREDIT".
001900        10  ATXREQ-CATEGORY         PIC X(10).
002000        10  ATXREQ-DESCRIPTION      PIC X(500).
002100        10  FILLER                  PIC X(15).
