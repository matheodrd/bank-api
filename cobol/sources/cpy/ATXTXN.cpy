000100******************************************************************
000200*    ATXTXN.CPYBK                                                *
000300*    TRANSACTIONS-LEDGER RECORD - ONE ENTRY PER POSTED OR        *
000400*    FLAGGED TRANSACTION.  APPEND-ONLY - NEVER REWRITTEN.        *
000500******************************************************************
000600*TAG     DATE       INIT    DESCRIPTION                         *
000700*------- ---------- ------- ----------------------------------- *
000800*ATX0033 02/04/2016 RJT     INITIAL VERSION                     *
000900*ATX0049 18/09/2019 DLM     ADDED ATXTXN-RISK-SCORE AND -STATUS  *
001000*                           FOR THE FRAUD SCORING ROAD MAP P19   *
001100*ATX0061 30/03/2021 CWY     WIDENED ATXTXN-DESCRIPTION TO 500    *
001200*                           TO MATCH THE ONLINE BANKING FREE     *
001300*                           TEXT FIELD                           *
001400******************************************************************
001500    05  ATXTXN-RECORD               PIC X(650).
001600    05  ATXTXN-FIELDS REDEFINES ATXTXN-RECORD.
001700        10  ATXTXN-ID               PIC X(36).
001800        10  ATXTXN-ACCOUNT-ID       PIC X(36).
001900        10  ATXTXN-AMOUNT           PIC S9(13)V99    COMP-3.
002000        10  ATXTXN-CURRENCY         PIC X(03).
002100        10  ATXTXN-TYPE             PIC X(06).
002200            88  ATXTXN-IS-DEBIT            VALUE "DEBIT".
002300            88  ATXTXN-IS-CREDIT           VALUE "CREDIT".
002400        10  ATXTXN-CATEGORY         PIC X(10).
002500        10  ATXTXN-DESCRIPTION      PIC X(500).
002600        10  ATXTXN-DESCRIPTION-R REDEFINES ATXTXN-DESCRIPTION.
002700            15  ATXTXN-DESC-LINE1   PIC X(80).
002800            15  FILLER              PIC X(420).
002900        10  ATXTXN-STATUS           PIC X(09).
003000            88  ATXTXN-COMPLETED           VALUE "COMPLETED".
003100            88  ATXTXN-FLAGGED             VALUE "FLAGGED".
003200        10  ATXTXN-RISK-SCORE       PIC 9(03)        COMP.
003300        10  ATXTXN-TIMESTAMP        PIC X(26).
003400*           ISO-8601-LIKE STAMP, E.G. 2024-01-15T23:45:00.000Z -
003500*           POSITIONAL VIEW BELOW IS ALPHANUMERIC BECAUSE OF THE
003600*           PUNCTUATION - MOVE EACH PIECE TO A PIC 9 FIELD BEFORE
003700*           DOING ARITHMETIC ON IT (SEE ATXVRSK A200).
003800        10  ATXTXN-TIMESTAMP-R REDEFINES ATXTXN-TIMESTAMP.
003900            15  ATXTXN-TS-CCYY      PIC X(04).
004000            15  FILLER              PIC X(01).
004100            15  ATXTXN-TS-MM        PIC X(02).
004200            15  FILLER              PIC X(01).
004300            15  ATXTXN-TS-DD        PIC X(02).
004400            15  FILLER              PIC X(01).
004500            15  ATXTXN-TS-HH        PIC X(02).
004600            15  FILLER              PIC X(01).
004700            15  ATXTXN-TS-MI        PIC X(02).
004800            15  FILLER              PIC X(01).
004900            15  ATXTXN-TS-SS        PIC X(02).
005000            15  FILLER              PIC X(07).
005100        10  FILLER                  PIC X(06).
