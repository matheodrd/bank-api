000100******************************************************************
000200*    ATXFLG.CPYBK                                                *
000300*    FLAGGED-TRANSACTION WORK RECORD - USED FOR THE SORT/PRINT   *
000400*    STEP OF THE FLAGGED-TRANSACTIONS REPORT (SEE ATXPOST        *
000500*    PARAGRAPHS D100 THROUGH D300).  COPY THIS MEMBER WITH       *
000600*    REPLACING ==:TAG:== BY A FILE-SPECIFIC PREFIX SO THE SAME   *
000700*    LAYOUT CAN SERVE THE UNSORTED WORK FILE, THE SORT WORK      *
000800*    RECORD AND THE SORTED OUTPUT FILE WITHOUT DUPLICATE         *
000900*    DATA-NAME COMPILE ERRORS.                                  *
001000******************************************************************
001100*TAG     DATE       INIT    DESCRIPTION                         *
001200*------- ---------- ------- ----------------------------------- *
001300*ATX0051 25/09/2019 DLM     INITIAL VERSION - CASH MANAGEMENT    *
001400*                           FRAUD SCORING ROAD MAP P19 - SUPPORTS*
001500*                           THE NEW FLAGGED-TRANSACTIONS REPORT  *
001600******************************************************************
001700    05  :TAG:-SCORE             PIC 9(03).
001800    05  :TAG:-ID                PIC X(36).
001900    05  :TAG:-ACCOUNT-ID        PIC X(36).
002000    05  :TAG:-AMOUNT            PIC S9(13)V99    COMP-3.
002100    05  :TAG:-CURRENCY          PIC X(03).
002200    05  :TAG:-TYPE              PIC X(06).
002300    05  :TAG:-TIMESTAMP         PIC X(26).
002400    05  FILLER                  PIC X(10).
