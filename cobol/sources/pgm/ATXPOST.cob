000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     ATXPOST.
000400 AUTHOR.         R J TAN.
000500 INSTALLATION.   RETAIL BANKING SYSTEMS - DEPOSITS.
000600 DATE-WRITTEN.   14 MAR 1988.
000700 DATE-COMPILED.
000800 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK.
000900*                UNAUTHORISED COPYING, DISCLOSURE OR USE IS
001000*                STRICTLY PROHIBITED.
001100*
001200*DESCRIPTION :  THIS IS THE MAIN OVERNIGHT BATCH DRIVER FOR THE
001300*               TRANSACTION POSTING RUN.  IT READS THE DAY'S
001400*               TRANSACTION-REQUESTS, VALIDATES EACH ONE AGAINST
001500*               ACCOUNTS-MASTER (CALL "ATXVACT"), SCORES EACH
001600*               SURVIVING REQUEST FOR FRAUD RISK (CALL "ATXVRSK"),
001700*               WRITES A TRANSACTION-RECORD TO THE LEDGER FOR
001800*               EVERY REQUEST THAT GETS THAT FAR, POSTS THE
001900*               BALANCE FOR COMPLETED TRANSACTIONS ONLY, WRITES
002000*               A REJECTS RECORD FOR EVERYTHING TURNED AWAY, AND
002100*               PRINTS THE FLAGGED-TRANSACTIONS REPORT AT THE END
002200*               OF THE RUN, SORTED HIGHEST RISK SCORE FIRST.
002300*================================================================*
002400* HISTORY OF MODIFICATION:
002500*================================================================*
002600*TAG     DATE       INIT    DESCRIPTION
002700*------- ---------- ------- -----------------------------------
002800*ATX0032 14/03/1988 RJT     INITIAL VERSION - LOOKUP, SUSPENDED
002900*                           AND BALANCE CHECKS, POST BALANCE AND
003000*                           WRITE THE TRANSACTION RECORD.  NO
003100*                           RISK SCORING IN THIS VERSION.
003200*ATX9800 17/08/1998 KWL     Y2K - ATXTXN-TIMESTAMP AND
003300*                           ATXACCT-CREATED-AT/-UPDATED-AT ARE
003400*                           ALREADY CCYY-BASED X(26) STAMPS, NO
003500*                           LOGIC CHANGE REQUIRED.  REGRESSION
003600*                           RUN ONLY.  TICKET Y2K-0447.
003700*ATX0050 25/09/2019 DLM     CASH MANAGEMENT FRAUD SCORING ROAD
003800*                           MAP P19 - ADDED THE CALL "ATXVRSK"
003900*                           RISK-SCORING STEP, THE IN-MEMORY
004000*                           VELOCITY TABLE LOAD AT OPEN TIME,
004100*                           AND THE FLAGGED-TRANSACTIONS REPORT.
004200*                           BALANCE IS NOW POSTED FOR COMPLETED
004300*                           TRANSACTIONS ONLY - PREVIOUSLY EVERY
004400*                           ACCEPTED TRANSACTION WAS POSTED.
004500*ATX0063 11/05/2021 CWY     RAISED THE VELOCITY TABLE CEILING TO
004600*                           5000 ENTRIES (SEE ATXVTBL) - Q1 2021
004700*                           VOLUMES WERE OUTRUNNING THE OLD
004800*                           LIMIT OF 2000.
004900*ATX0067 09/02/2022 CWY     CONTROL TOTALS NOW BROKEN OUT BY
005000*                           REJECT REASON INSTEAD OF ONE COMBINED
005100*                           REJECT COUNT - OPERATIONS WANTED TO
005200*                           SEE SUSPENDED-ACCOUNT VOLUMES ON THE
005300*                           MORNING RUN LOG.  TICKET CMB-2504.
005400*================================================================*
005500     EJECT
005600*************************
005700 ENVIRONMENT DIVISION.
005800*************************
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.   IBM-AS400.
006100 OBJECT-COMPUTER.   IBM-AS400.
006200 SPECIAL-NAMES.     LOCAL-DATA IS LOCAL-DATA-AREA
006300                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA
006400                    UPSI-0 IS UPSI-SWITCH-0
006500                      ON  STATUS IS U0-ON
006600                      OFF STATUS IS U0-OFF.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT ATXACCTM ASSIGN TO DATABASE-ATXACCTM
007000            ORGANIZATION     IS INDEXED
007100            ACCESS MODE      IS RANDOM
007200            RECORD KEY       IS EXTERNALLY-DESCRIBED-KEY
007300            FILE STATUS      IS WK-C-FILE-STATUS.
007400     SELECT ATXREQIN ASSIGN TO DISK-ATXREQIN
007500            ORGANIZATION     IS LINE SEQUENTIAL
007600            FILE STATUS      IS WK-C-REQIN-STATUS.
007700     SELECT ATXTXNLG ASSIGN TO DISK-ATXTXNLG
007800            ORGANIZATION     IS SEQUENTIAL
007900            FILE STATUS      IS WK-C-TXNLG-STATUS.
008000     SELECT ATXREJEC ASSIGN TO DISK-ATXREJEC
008100            ORGANIZATION     IS SEQUENTIAL
008200            FILE STATUS      IS WK-C-REJEC-STATUS.
008300     SELECT ATXFLGWK ASSIGN TO DISK-ATXFLGWK
008400            ORGANIZATION     IS SEQUENTIAL
008500            FILE STATUS      IS WK-C-FLGWK-STATUS.
008600     SELECT ATXFLGSRT ASSIGN TO DISK-ATXFLGSRT
008700            ORGANIZATION     IS SEQUENTIAL
008800            FILE STATUS      IS WK-C-FLGSRT-STATUS.
008900     SELECT ATXSRT-FILE ASSIGN TO DISK-ATXSRTWK.
009000     SELECT ATXFLGRP ASSIGN TO PRINTER-ATXFLGRP
009100            FILE STATUS      IS WK-C-FLGRP-STATUS.
009200     EJECT
009300***************
009400 DATA DIVISION.
009500***************
009600 FILE SECTION.
009700***************
009800 FD  ATXACCTM
009900     LABEL RECORDS ARE OMITTED
010000     DATA RECORD IS WK-C-ATXACCTM.
010100 01  WK-C-ATXACCTM.
010200     COPY DDS-ALL-FORMATS OF ATXACCTM.
010300 01  WK-C-ATXACCTM-1.
010400     COPY ATXACCT.
010500*
010600 FD  ATXREQIN
010700     LABEL RECORDS ARE OMITTED
010800     DATA RECORD IS ATXREQIN-REC.
010900 01  ATXREQIN-REC.
011000     COPY ATXREQ.
011100*
011200 FD  ATXTXNLG
011300     LABEL RECORDS ARE OMITTED
011400     DATA RECORD IS ATXTXNLG-REC.
011500 01  ATXTXNLG-REC.
011600     COPY ATXTXN.
011700*
011800 FD  ATXREJEC
011900     LABEL RECORDS ARE OMITTED
012000     DATA RECORD IS ATXREJEC-REC.
012100 01  ATXREJEC-REC.
012200     COPY ATXREJ.
012300*
012400 FD  ATXFLGWK
012500     LABEL RECORDS ARE OMITTED
012600     DATA RECORD IS ATXFLGWK-REC.
012700 01  ATXFLGWK-REC.
012800     COPY ATXFLG REPLACING ==:TAG:== BY ==ATXFLGWK==.
012900*
013000 SD  ATXSRT-FILE
013100     DATA RECORD IS ATXSRT-WORK.
013200 01  ATXSRT-WORK.
013300     COPY ATXFLG REPLACING ==:TAG:== BY ==ATXSRT==.
013400*
013500 FD  ATXFLGSRT
013600     LABEL RECORDS ARE OMITTED
013700     DATA RECORD IS ATXFLGSRT-REC.
013800 01  ATXFLGSRT-REC.
013900     COPY ATXFLG REPLACING ==:TAG:== BY ==ATXFLGSRT==.
014000*
014100 FD  ATXFLGRP
014200     LABEL RECORDS ARE OMITTED
014300     DATA RECORD IS ATXFLGRP-LINE.
014400 01  ATXFLGRP-LINE               PIC X(133).
014500*
014600*************************
014700 WORKING-STORAGE SECTION.
014800*************************
014900 01  FILLER                          PIC X(24)        VALUE
015000     "** PROGRAM ATXPOST **".
015100*
015200*----------------- PROGRAM WORKING STORAGE ---------------------*
015300 01  WK-C-COMMON.
015400     COPY ASCMWS.
015500*
015600 01  WK-C-FILE-STATUSES.
015700     05  WK-C-REQIN-STATUS           PIC X(02).
015800     05  WK-C-TXNLG-STATUS           PIC X(02).
015900     05  WK-C-REJEC-STATUS           PIC X(02).
016000     05  WK-C-FLGWK-STATUS           PIC X(02).
016100     05  WK-C-FLGSRT-STATUS          PIC X(02).
016200     05  WK-C-FLGRP-STATUS           PIC X(02).
016250     05  FILLER                      PIC X(08).
016300*
016400 01  WS-SWITCHES.
016500     05  WS-EOF-REQUESTS-SW          PIC X(01)        VALUE "N".
016600         88  WS-EOF-REQUESTS               VALUE "Y".
016700     05  WS-EOF-LEDGER-SW            PIC X(01)        VALUE "N".
016800         88  WS-EOF-LEDGER                 VALUE "Y".
016900     05  WS-EOF-FLAGGED-SW           PIC X(01)        VALUE "N".
017000         88  WS-EOF-FLAGGED                VALUE "Y".
017050     05  FILLER                      PIC X(07).
017100*
017200*----------------------------------------------------------------*
017300* PROCESSING TIMESTAMP - STAMPED ON EVERY TRANSACTION-RECORD     *
017400* WRITTEN BY THIS RUN.  BUILT FROM ACCEPT FROM DATE/TIME ONCE AT *
017500* OPEN TIME, NOT RE-ACCEPTED PER REQUEST - SEE A900 BELOW.       *
017600*----------------------------------------------------------------*
017700 01  WS-SYS-DATE                     PIC 9(08)        COMP.
017800 01  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
017900     05  WS-SYS-DATE-CCYY            PIC 9(04).
018000     05  WS-SYS-DATE-MM              PIC 9(02).
018100     05  WS-SYS-DATE-DD              PIC 9(02).
018200*
018300 01  WS-SYS-TIME                     PIC 9(08)        COMP.
018400 01  WS-SYS-TIME-R REDEFINES WS-SYS-TIME.
018500     05  WS-SYS-TIME-HH              PIC 9(02).
018600     05  WS-SYS-TIME-MI              PIC 9(02).
018700     05  WS-SYS-TIME-SS              PIC 9(02).
018800     05  WS-SYS-TIME-HH100           PIC 9(02).
018900*
019000 01  WS-PROC-TIMESTAMP               PIC X(26).
019100 01  WS-PROC-TIMESTAMP-R REDEFINES WS-PROC-TIMESTAMP.
019200     05  WS-PTS-CCYY                 PIC X(04).
019300     05  WS-PTS-DASH1                PIC X(01)        VALUE "-".
019400     05  WS-PTS-MM                   PIC X(02).
019500     05  WS-PTS-DASH2                PIC X(01)        VALUE "-".
019600     05  WS-PTS-DD                   PIC X(02).
019700     05  WS-PTS-TEE                  PIC X(01)        VALUE "T".
019800     05  WS-PTS-HH                   PIC X(02).
019900     05  WS-PTS-COLON1               PIC X(01)        VALUE ":".
020000     05  WS-PTS-MI                   PIC X(02).
020100     05  WS-PTS-COLON2               PIC X(01)        VALUE ":".
020200     05  WS-PTS-SS                   PIC X(02).
020300     05  WS-PTS-MILLIZ               PIC X(05)        VALUE
020400                                                   ".000Z".
020500*
020600*----------------------------------------------------------------*
020700* RUN CONTROL TOTALS - DISPLAYED AT Z100 FOR THE RUN LOG.        *
020800*----------------------------------------------------------------*
020900 01  WK-N-TOTALS-WORK.
021000     05  WK-N-TOT-PROCESSED          PIC 9(07)        COMP
021100                                     VALUE ZERO.
021200     05  WK-N-TOT-COMPLETED          PIC 9(07)        COMP
021300                                     VALUE ZERO.
021400     05  WK-N-TOT-FLAGGED            PIC 9(07)        COMP
021500                                     VALUE ZERO.
021600     05  WK-N-TOT-REJ-NOTFOUND       PIC 9(07)        COMP
021700                                     VALUE ZERO.
021800     05  WK-N-TOT-REJ-SUSPENDED      PIC 9(07)        COMP
021900                                     VALUE ZERO.
022000     05  WK-N-TOT-REJ-NOFUNDS        PIC 9(07)        COMP
022100                                     VALUE ZERO.
022200     05  WK-N-TOT-AMT-POSTED         PIC S9(13)V99    COMP-3
022300                                     VALUE ZERO.
022400     05  WK-N-TOT-FLAGGED-AMT        PIC S9(13)V99    COMP-3
022500                                     VALUE ZERO.
022550     05  FILLER                      PIC X(06).
022600*
022700 01  WK-N-TXN-SEQ                    PIC 9(09)        COMP
022800                                     VALUE ZERO.
022900 01  WS-NEW-TXN-ID                   PIC X(36).
023000*
023100*------------------- PRINT LINE WORK AREAS ----------------------*
023200 01  WS-FLAGGED-HEADING              PIC X(133)       VALUE
023300     "TRANSACTION ID                      ACCOUNT ID           "
023400     "               AMOUNT CUR TYPE   SCR TIMESTAMP".
023500*
023600 01  WS-FLAGGED-LINE.
023700     05  WS-FL-ID                    PIC X(36).
023800     05  FILLER                      PIC X(01)        VALUE SPACE.
023900     05  WS-FL-ACCOUNT-ID             PIC X(36).
024000     05  FILLER                      PIC X(01)        VALUE SPACE.
024100     05  WS-FL-AMOUNT                 PIC Z,ZZZ,ZZZ,ZZ9.99-.
024200     05  FILLER                      PIC X(01)        VALUE SPACE.
024300     05  WS-FL-CURRENCY               PIC X(03).
024400     05  FILLER                      PIC X(01)        VALUE SPACE.
024500     05  WS-FL-TYPE                   PIC X(06).
024600     05  FILLER                      PIC X(01)        VALUE SPACE.
024700     05  WS-FL-SCORE                  PIC ZZ9.
024800     05  FILLER                      PIC X(01)        VALUE SPACE.
024900     05  WS-FL-TIMESTAMP              PIC X(26).
024950     05  FILLER                      PIC X(03).
025000*
025100 01  WS-FLAGGED-TOTAL-LINE.
025200     05  FILLER                      PIC X(20)        VALUE
025300         "FLAGGED COUNT......".
025400     05  WS-FLT-COUNT                 PIC ZZZ,ZZ9.
025500     05  FILLER                      PIC X(20)        VALUE
025600         "     FLAGGED AMOUNT.".
025700     05  WS-FLT-AMOUNT                PIC Z,ZZZ,ZZZ,ZZ9.99-.
025705     05  FILLER                      PIC X(52).
025710*
025720*----------------------------------------------------------------*
025730* CALL PARAMETER AREAS FOR ATXVACT AND ATXVRSK, AND THE IN-      *
025740* MEMORY VELOCITY TABLE PASSED TO ATXVRSK - SEE ATX0050.         *
025750*----------------------------------------------------------------*
025760 01  WK-C-VACT-RECORD.
025770     COPY VACT.
025780*
025790 01  WK-C-VRSK-RECORD.
025810     COPY VRSK.
025820*
025830 01  WK-C-TXN-TABLE.
025840     COPY ATXVTBL.
025850*
025900*****************
026000 LINKAGE SECTION.
026100*****************
026200*    (NONE - ATXPOST IS THE MAIN DRIVER, NOT A CALLED ROUTINE)
026300     EJECT
026400*************************************
026500 PROCEDURE DIVISION.
026600*************************************
026700 MAIN-MODULE.
026800     PERFORM A000-OPEN-FILES
026900        THRU A099-OPEN-FILES-EX.
027000     PERFORM B000-READ-REQUEST
027100        THRU B099-READ-REQUEST-EX.
027200     PERFORM C100-PROCESS-ONE-REQUEST
027300        THRU C199-PROCESS-ONE-REQUEST-EX
027400         UNTIL WS-EOF-REQUESTS.
027500     PERFORM D100-SORT-FLAGGED
027600        THRU D199-SORT-FLAGGED-EX.
027700     PERFORM D200-PRINT-FLAGGED
027800        THRU D299-PRINT-FLAGGED-EX.
027900     PERFORM D300-PRINT-FLAGGED-TOTAL
028000        THRU D399-PRINT-FLAGGED-TOTAL-EX.
028100     PERFORM Z100-PRINT-TOTALS
028200        THRU Z199-PRINT-TOTALS-EX.
028300     PERFORM Z000-END-PROGRAM-ROUTINE
028400        THRU Z999-END-PROGRAM-ROUTINE-EX.
028500     STOP RUN.
028600*
028700*----------------------------------------------------------------*
028800 A000-OPEN-FILES.
028900*----------------------------------------------------------------*
029000     OPEN I-O ATXACCTM.
029100     IF  NOT WK-C-SUCCESSFUL
029200         DISPLAY "ATXPOST - OPEN FILE ERROR - ATXACCTM"
029300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029400         GO TO Y900-ABNORMAL-TERMINATION.
029500*
029600     OPEN INPUT ATXREQIN.
029700     IF  WK-C-REQIN-STATUS NOT = "00"
029800         DISPLAY "ATXPOST - OPEN FILE ERROR - ATXREQIN"
029900         DISPLAY "FILE STATUS IS " WK-C-REQIN-STATUS
030000         GO TO Y900-ABNORMAL-TERMINATION.
030100*
030200     OPEN OUTPUT ATXREJEC.
030300     OPEN OUTPUT ATXFLGWK.
030400     OPEN OUTPUT ATXFLGRP.
030500*
030600     PERFORM A900-BUILD-PROC-TIMESTAMP
030700        THRU A949-BUILD-PROC-TIMESTAMP-EX.
030800     PERFORM A950-LOAD-VELOCITY-TABLE
030900        THRU A999-LOAD-VELOCITY-TABLE-EX.
031000*
031100 A099-OPEN-FILES-EX.
031200     EXIT.
031300*
031400*----------------------------------------------------------------*
031500 A900-BUILD-PROC-TIMESTAMP.
031600*----------------------------------------------------------------*
031700     ACCEPT   WS-SYS-DATE             FROM  DATE YYYYMMDD.
031800     ACCEPT   WS-SYS-TIME             FROM  TIME.
031900     MOVE     WS-SYS-DATE-CCYY        TO    WS-PTS-CCYY.
032000     MOVE     WS-SYS-DATE-MM          TO    WS-PTS-MM.
032100     MOVE     WS-SYS-DATE-DD          TO    WS-PTS-DD.
032200     MOVE     WS-SYS-TIME-HH          TO    WS-PTS-HH.
032300     MOVE     WS-SYS-TIME-MI          TO    WS-PTS-MI.
032400     MOVE     WS-SYS-TIME-SS          TO    WS-PTS-SS.
032500*
032600 A949-BUILD-PROC-TIMESTAMP-EX.
032700     EXIT.
032800*
032900*----------------------------------------------------------------*
033000* LOAD THE IN-MEMORY VELOCITY TABLE FROM THE LEDGER BEFORE THE   *
033100* FIRST REQUEST IS PROCESSED, THEN RE-OPEN THE LEDGER FOR        *
033200* EXTEND SO THIS RUN'S NEW POSTINGS ARE APPENDED BEHIND IT.      *
033300* A MISSING LEDGER (FIRST EVER RUN) IS NOT AN ERROR.             *
033400*----------------------------------------------------------------*
033500 A950-LOAD-VELOCITY-TABLE.
033600*----------------------------------------------------------------*
033700     MOVE     ZERO                    TO    WK-C-TXN-COUNT.
033800     OPEN INPUT ATXTXNLG.
033900     IF  WK-C-TXNLG-STATUS NOT = "00"
034000         DISPLAY "ATXPOST - NO EXISTING LEDGER - STARTING EMPTY"
034100         GO TO A960-REOPEN-LEDGER-EXTEND.
034200*
034300     PERFORM A970-READ-LEDGER-ENTRY
034400        THRU A979-READ-LEDGER-ENTRY-EX
034500         UNTIL WS-EOF-LEDGER.
034600     CLOSE ATXTXNLG.
034700*
034800 A960-REOPEN-LEDGER-EXTEND.
034900     OPEN EXTEND ATXTXNLG.
035000     IF  WK-C-TXNLG-STATUS NOT = "00"
035100         DISPLAY "ATXPOST - OPEN EXTEND ERROR - ATXTXNLG"
035200         DISPLAY "FILE STATUS IS " WK-C-TXNLG-STATUS
035300         GO TO Y900-ABNORMAL-TERMINATION.
035400*
035500 A999-LOAD-VELOCITY-TABLE-EX.
035600     EXIT.
035700*
035800*----------------------------------------------------------------*
035900 A970-READ-LEDGER-ENTRY.
036000*----------------------------------------------------------------*
036100     READ ATXTXNLG INTO ATXTXNLG-REC
036200         AT END
036300             MOVE "Y"                TO    WS-EOF-LEDGER-SW
036400             GO TO A979-READ-LEDGER-ENTRY-EX.
036500*
036600     IF  WK-C-TXN-COUNT < 5000
036700         ADD  1                       TO    WK-C-TXN-COUNT
036720         MOVE ATXTXN-ACCOUNT-ID        TO
036750             WK-C-TXN-ENTRY-ACCT-ID(WK-C-TXN-COUNT)
036800         MOVE ATXTXN-TIMESTAMP         TO
036850             WK-C-TXN-ENTRY-TIMESTAMP(WK-C-TXN-COUNT)
036900     ELSE
036910         DISPLAY "ATXPOST - VELOCITY TABLE FULL AT 5000 - "
036920         DISPLAY "OLDEST LEDGER ENTRIES NOT LOADED - SEE ATX0063".
036950*
036960 A979-READ-LEDGER-ENTRY-EX.
036970     EXIT.
036980*
037000*----------------------------------------------------------------*
037100 C100-PROCESS-ONE-REQUEST.
037200*----------------------------------------------------------------*
037300     ADD      1                       TO    WK-N-TOT-PROCESSED.
037400     PERFORM  C200-LOOKUP-ACCOUNT
037500        THRU  C299-LOOKUP-ACCOUNT-EX.
037600*
037700     IF  WK-C-VACT-ACCEPTED
037800         PERFORM C400-SCORE-RISK
037900            THRU C499-SCORE-RISK-EX
038000         PERFORM C700-WRITE-POSTING
038100            THRU C799-WRITE-POSTING-EX
038200         PERFORM C800-POST-BALANCE
038300            THRU C899-POST-BALANCE-EX
038400     ELSE
038500         PERFORM C900-WRITE-REJECT
038600            THRU C999-WRITE-REJECT-EX.
038700*
038800     PERFORM  B000-READ-REQUEST
038900        THRU  B099-READ-REQUEST-EX.
039000*
039100 C199-PROCESS-ONE-REQUEST-EX.
039200     EXIT.
039300*
039400*----------------------------------------------------------------*
039500 B000-READ-REQUEST.
039600*----------------------------------------------------------------*
039700     READ ATXREQIN INTO ATXREQIN-REC
039800         AT END
039900             MOVE "Y"                 TO    WS-EOF-REQUESTS-SW.
040000*
040100 B099-READ-REQUEST-EX.
040200     EXIT.
040300*
040400*----------------------------------------------------------------*
040500 C200-LOOKUP-ACCOUNT.
040600*----------------------------------------------------------------*
040700     MOVE     SPACES                  TO    WK-C-VACT-RECORD.
040800     MOVE     ATXREQ-ACCOUNT-ID        TO    WK-C-VACT-ACCOUNT-ID.
040900     MOVE     ATXREQ-TYPE              TO    WK-C-VACT-REQ-TYPE.
041000     MOVE     ATXREQ-AMOUNT            TO    WK-C-VACT-REQ-AMOUNT.
041100     CALL     "ATXVACT"                USING WK-C-VACT-RECORD.
041200*
041300 C299-LOOKUP-ACCOUNT-EX.
041400     EXIT.
041500*
041600*----------------------------------------------------------------*
041700 C400-SCORE-RISK.
041800*----------------------------------------------------------------*
041900     MOVE     SPACES                  TO    WK-C-VRSK-RECORD.
042000     MOVE     ATXREQ-ACCOUNT-ID        TO    WK-C-VRSK-ACCOUNT-ID.
042100     MOVE     ATXREQ-AMOUNT            TO    WK-C-VRSK-AMOUNT.
042200     MOVE     WS-PROC-TIMESTAMP        TO    WK-C-VRSK-TIMESTAMP.
042300     CALL     "ATXVRSK"                USING WK-C-VRSK-RECORD
042400                                             WK-C-TXN-TABLE.
042500*
042600 C499-SCORE-RISK-EX.
042700     EXIT.
042800*
042900*----------------------------------------------------------------*
043000 C700-WRITE-POSTING.
043100*----------------------------------------------------------------*
043200     PERFORM  C750-BUILD-TXN-ID
043300        THRU  C759-BUILD-TXN-ID-EX.
043400     MOVE     SPACES                  TO    ATXTXNLG-REC.
043500     MOVE     WS-NEW-TXN-ID           TO    ATXTXN-ID.
043600     MOVE     ATXREQ-ACCOUNT-ID       TO    ATXTXN-ACCOUNT-ID.
043700     MOVE     ATXREQ-AMOUNT           TO    ATXTXN-AMOUNT.
043800     MOVE     WK-C-VACT-CURRENCY      TO    ATXTXN-CURRENCY.
043900     MOVE     ATXREQ-TYPE             TO    ATXTXN-TYPE.
044000     MOVE     ATXREQ-CATEGORY         TO    ATXTXN-CATEGORY.
044100     MOVE     ATXREQ-DESCRIPTION      TO    ATXTXN-DESCRIPTION.
044200     MOVE     WK-C-VRSK-STATUS        TO    ATXTXN-STATUS.
044300     MOVE     WK-C-VRSK-SCORE         TO    ATXTXN-RISK-SCORE.
044400     MOVE     WS-PROC-TIMESTAMP       TO    ATXTXN-TIMESTAMP.
044500     WRITE    ATXTXNLG-REC.
044600*
044700     IF  WK-C-TXN-COUNT < 5000
044800         ADD  1                       TO    WK-C-TXN-COUNT
044900         MOVE ATXTXN-ACCOUNT-ID        TO
045000             WK-C-TXN-ENTRY-ACCT-ID(WK-C-TXN-COUNT)
045100         MOVE ATXTXN-TIMESTAMP         TO
045200             WK-C-TXN-ENTRY-TIMESTAMP(WK-C-TXN-COUNT).
045300*
045400     IF  ATXTXN-COMPLETED
045500         ADD  1                       TO    WK-N-TOT-COMPLETED
045600     ELSE
045700         ADD  1                       TO    WK-N-TOT-FLAGGED
045800         ADD  ATXTXN-AMOUNT            TO    WK-N-TOT-FLAGGED-AMT
045900         PERFORM C770-WRITE-FLAGGED-WORK
046000            THRU C779-WRITE-FLAGGED-WORK-EX.
046100*
046200 C799-WRITE-POSTING-EX.
046300     EXIT.
046400*
046500*----------------------------------------------------------------*
046600* TXN-ID IS A GENERATED KEY, NOT A DATABASE-ASSIGNED UUID - SEE  *
046700* ATX0050 - "TXN" + THE RUN'S CCYYMMDDHHMISS + A WITHIN-RUN      *
046800* SEQUENCE NUMBER, PADDED WITH SPACES TO THE FULL 36 BYTES.      *
046900*----------------------------------------------------------------*
047000 C750-BUILD-TXN-ID.
047100*----------------------------------------------------------------*
047200     ADD      1                       TO    WK-N-TXN-SEQ.
047300     MOVE     SPACES                  TO    WS-NEW-TXN-ID.
047400     MOVE     "TXN"                   TO    WS-NEW-TXN-ID(1:3).
047500     MOVE     WS-PTS-CCYY             TO    WS-NEW-TXN-ID(4:4).
047600     MOVE     WS-PTS-MM               TO    WS-NEW-TXN-ID(8:2).
047700     MOVE     WS-PTS-DD               TO    WS-NEW-TXN-ID(10:2).
047800     MOVE     WS-PTS-HH               TO    WS-NEW-TXN-ID(12:2).
047900     MOVE     WS-PTS-MI               TO    WS-NEW-TXN-ID(14:2).
048000     MOVE     WS-PTS-SS               TO    WS-NEW-TXN-ID(16:2).
048100     MOVE     WK-N-TXN-SEQ            TO    WS-NEW-TXN-ID(18:9).
048200*
048300 C759-BUILD-TXN-ID-EX.
048400     EXIT.
048500*
048600*----------------------------------------------------------------*
048700 C770-WRITE-FLAGGED-WORK.
048800*----------------------------------------------------------------*
048900     MOVE     ATXTXN-RISK-SCORE       TO    ATXFLGWK-SCORE.
049000     MOVE     ATXTXN-ID               TO    ATXFLGWK-ID.
049100     MOVE     ATXTXN-ACCOUNT-ID       TO    ATXFLGWK-ACCOUNT-ID.
049200     MOVE     ATXTXN-AMOUNT           TO    ATXFLGWK-AMOUNT.
049300     MOVE     ATXTXN-CURRENCY         TO    ATXFLGWK-CURRENCY.
049400     MOVE     ATXTXN-TYPE             TO    ATXFLGWK-TYPE.
049500     MOVE     ATXTXN-TIMESTAMP        TO    ATXFLGWK-TIMESTAMP.
049600     WRITE    ATXFLGWK-REC.
049700*
049800 C779-WRITE-FLAGGED-WORK-EX.
049900     EXIT.
050000*
050100*----------------------------------------------------------------*
050200* BALANCE IS POSTED FOR COMPLETED TRANSACTIONS ONLY - A FLAGGED  *
050300* DEBIT DOES NOT REDUCE THE BALANCE EVEN IF FUNDS WERE           *
050400* SUFFICIENT.  SEE ATX0050.                                      *
050500*----------------------------------------------------------------*
050600 C800-POST-BALANCE.
050700*----------------------------------------------------------------*
050800     IF  NOT ATXTXN-COMPLETED
050900         GO TO C899-POST-BALANCE-EX.
051000*
051100     MOVE     ATXREQ-ACCOUNT-ID       TO    ATXACCT-ID.
051200     READ ATXACCTM KEY IS EXTERNALLY-DESCRIBED-KEY.
051300     IF  NOT WK-C-SUCCESSFUL
051400         DISPLAY "ATXPOST - RE-READ FAILED POSTING BALANCE FOR "
051500         DISPLAY ATXREQ-ACCOUNT-ID
051600         GO TO C899-POST-BALANCE-EX.
051700*
051800     IF  ATXREQ-IS-DEBIT
051900         COMPUTE ATXACCT-BALANCE = ATXACCT-BALANCE - ATXREQ-AMOUNT
052000     ELSE
052100         COMPUTE ATXACCT-BALANCE = ATXACCT-BALANCE + ATXREQ-AMOUNT.
052200*
052300     REWRITE  WK-C-ATXACCTM-1.
052400     IF  NOT WK-C-SUCCESSFUL
052500         DISPLAY "ATXPOST - REWRITE ERROR - ATXACCTM"
052600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
052700         GO TO Y900-ABNORMAL-TERMINATION.
052800*
052900     ADD      ATXREQ-AMOUNT           TO    WK-N-TOT-AMT-POSTED.
053000*
053100 C899-POST-BALANCE-EX.
053200     EXIT.
053300*
053400*----------------------------------------------------------------*
053500 C900-WRITE-REJECT.
053600*----------------------------------------------------------------*
053700     MOVE     SPACES                  TO    ATXREJEC-REC.
053800     MOVE     ATXREQ-ACCOUNT-ID       TO    ATXREJ-ACCOUNT-ID.
053900     MOVE     WK-C-VACT-REJECT-CD     TO    ATXREJ-REASON.
054000     MOVE     ATXREQ-AMOUNT           TO    ATXREJ-AMOUNT.
054100     MOVE     ATXREQ-TYPE             TO    ATXREJ-TYPE.
054200     WRITE    ATXREJEC-REC.
054300*
054400     EVALUATE TRUE
054500         WHEN ATXREJ-NOT-FOUND
054600             ADD 1                    TO    WK-N-TOT-REJ-NOTFOUND
054700         WHEN ATXREJ-SUSPENDED
054800             ADD 1                    TO    WK-N-TOT-REJ-SUSPENDED
054900         WHEN ATXREJ-NO-FUNDS
055000             ADD 1                    TO    WK-N-TOT-REJ-NOFUNDS
055100     END-EVALUATE.
055200*
055300 C999-WRITE-REJECT-EX.
055400     EXIT.
055500*
055600*----------------------------------------------------------------*
055700 D100-SORT-FLAGGED.
055800*----------------------------------------------------------------*
055900     CLOSE    ATXFLGWK.
056000     SORT     ATXSRT-FILE
056100         ON DESCENDING KEY ATXSRT-SCORE
056200         USING ATXFLGWK
056300         GIVING ATXFLGSRT.
056400*
056500 D199-SORT-FLAGGED-EX.
056600     EXIT.
056700*
056800*----------------------------------------------------------------*
056900 D200-PRINT-FLAGGED.
057000*----------------------------------------------------------------*
057100     OPEN INPUT ATXFLGSRT.
057200     IF  WK-C-FLGSRT-STATUS NOT = "00"
057300         DISPLAY "ATXPOST - NO FLAGGED TRANSACTIONS THIS RUN"
057350         GO TO D299-PRINT-FLAGGED-EX.
057400*
057500     WRITE ATXFLGRP-LINE FROM WS-FLAGGED-HEADING.
057600*
057700     PERFORM D250-PRINT-FLAGGED-LINE
057800        THRU D259-PRINT-FLAGGED-LINE-EX
057900         UNTIL WS-EOF-FLAGGED.
058000     CLOSE ATXFLGSRT.
058100*
058200 D299-PRINT-FLAGGED-EX.
058300     EXIT.
058400*
058500*----------------------------------------------------------------*
058600 D250-PRINT-FLAGGED-LINE.
058700*----------------------------------------------------------------*
058800     READ ATXFLGSRT INTO ATXFLGSRT-REC
058900         AT END
059000             MOVE "Y"                 TO    WS-EOF-FLAGGED-SW
059100             GO TO D259-PRINT-FLAGGED-LINE-EX.
059200*
059300     MOVE     ATXFLGSRT-ID            TO    WS-FL-ID.
059400     MOVE     ATXFLGSRT-ACCOUNT-ID    TO    WS-FL-ACCOUNT-ID.
059500     MOVE     ATXFLGSRT-AMOUNT        TO    WS-FL-AMOUNT.
059600     MOVE     ATXFLGSRT-CURRENCY      TO    WS-FL-CURRENCY.
059700     MOVE     ATXFLGSRT-TYPE          TO    WS-FL-TYPE.
059800     MOVE     ATXFLGSRT-SCORE         TO    WS-FL-SCORE.
059900     MOVE     ATXFLGSRT-TIMESTAMP     TO    WS-FL-TIMESTAMP.
060000     WRITE    ATXFLGRP-LINE           FROM  WS-FLAGGED-LINE.
060100*
060200 D259-PRINT-FLAGGED-LINE-EX.
060300     EXIT.
060400*
060500*----------------------------------------------------------------*
060600 D300-PRINT-FLAGGED-TOTAL.
060700*----------------------------------------------------------------*
060800     MOVE     WK-N-TOT-FLAGGED        TO    WS-FLT-COUNT.
060900     MOVE     WK-N-TOT-FLAGGED-AMT    TO    WS-FLT-AMOUNT.
061000     WRITE    ATXFLGRP-LINE           FROM  WS-FLAGGED-TOTAL-LINE.
061100*
061200 D399-PRINT-FLAGGED-TOTAL-EX.
061300     EXIT.
061400*
061500*----------------------------------------------------------------*
061600 Z100-PRINT-TOTALS.
061700*----------------------------------------------------------------*
061800     DISPLAY "ATXPOST - RUN TOTALS FOLLOW".
061900     DISPLAY "REQUESTS PROCESSED....... " WK-N-TOT-PROCESSED.
062000     DISPLAY "COMPLETED POSTINGS....... " WK-N-TOT-COMPLETED.
062100     DISPLAY "FLAGGED, NOT POSTED...... " WK-N-TOT-FLAGGED.
062200     DISPLAY "REJECTED - NOT-FOUND..... " WK-N-TOT-REJ-NOTFOUND.
062300     DISPLAY "REJECTED - SUSPENDED..... " WK-N-TOT-REJ-SUSPENDED.
062400     DISPLAY "REJECTED - NO FUNDS....... " WK-N-TOT-REJ-NOFUNDS.
062500     DISPLAY "AMOUNT POSTED............ " WK-N-TOT-AMT-POSTED.
062600*
062700 Z199-PRINT-TOTALS-EX.
062800     EXIT.
062900*
063000*----------------------------------------------------------------*
063100*                   PROGRAM SUBROUTINE                          *
063200*----------------------------------------------------------------*
063300 Y900-ABNORMAL-TERMINATION.
063400     PERFORM Z000-END-PROGRAM-ROUTINE
063500        THRU Z999-END-PROGRAM-ROUTINE-EX.
063600     STOP RUN.
063700*
063800 Z000-END-PROGRAM-ROUTINE.
063900     CLOSE ATXACCTM.
064000     CLOSE ATXREQIN.
064100     CLOSE ATXTXNLG.
064200     CLOSE ATXREJEC.
064300     CLOSE ATXFLGRP.
064400*
064500 Z999-END-PROGRAM-ROUTINE-EX.
064600     EXIT.
064700*
064800******************************************************************
064900*************** END OF PROGRAM SOURCE -  ATXPOST ****************
065000******************************************************************
