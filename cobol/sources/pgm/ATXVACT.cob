000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     ATXVACT.
000400 AUTHOR.         R J TAN.
000500 INSTALLATION.   RETAIL BANKING SYSTEMS - DEPOSITS.
000600 DATE-WRITTEN.   02 APR 1988.
000700 DATE-COMPILED.
000800 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK.
000900*                UNAUTHORISED COPYING, DISCLOSURE OR USE IS
001000*                STRICTLY PROHIBITED.
001100*
001200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE A
001300*               TRANSACTION REQUEST AGAINST THE ACCOUNTS-MASTER.
001400*               IT LOOKS UP THE ACCOUNT BY ACCOUNT-ID, REJECTS
001500*               NOT-FOUND AND SUSPENDED ACCOUNTS, AND FOR A
001600*               DEBIT REQUEST CHECKS THE ACCOUNT HAS SUFFICIENT
001700*               BALANCE.  ALL THREE CHECKS ARE DONE IN ONE CALL
001800*               SINCE THEY MUST BE APPLIED IN STRICT ORDER AND
001900*               A LATER CHECK MUST NEVER RUN IF AN EARLIER ONE
002000*               HAS ALREADY REJECTED THE REQUEST.
002100*
002200*               RETURNS WK-C-VACT-REJECT-CD OF SPACES WHEN THE
002300*               REQUEST PASSES ALL THREE CHECKS.
002400*================================================================*
002500* HISTORY OF MODIFICATION:
002600*================================================================*
002700*TAG     DATE       INIT    DESCRIPTION
002800*------- ---------- ------- -----------------------------------
002900*ATX0036 02/04/1988 RJT     INITIAL VERSION - LOOKUP AND
003000*                           SUSPENDED CHECK ONLY.
003100*ATX0041 19/11/1991 RJT     ADDED DEBIT BALANCE-SUFFICIENCY
003200*                           CHECK - PREVIOUSLY DONE IN THE
003300*                           CALLING PROGRAM, MOVED HERE SO ALL
003400*                           THREE GATES STAY IN ONE PLACE.
003500*ATX9801 21/09/1998 KWL     Y2K - ATXACCT-CREATED-AT/-UPDATED-AT
003600*                           ARE ALREADY CCYY-BASED X(26) STAMPS,
003700*                           NO LOGIC CHANGE REQUIRED. REGRESSION
003800*                           RUN ONLY - SEE TICKET Y2K-0447.
003900*ATX0055 14/08/2020 DLM     REPLACED THE THREE YES/NO SWITCHES
004000*                           WITH A SINGLE WK-C-VACT-REJECT-CD SO
004100*                           THE CALLER CAN WRITE ONE REJECT
004200*                           RECORD WITHOUT RE-DERIVING THE
004300*                           REASON.  TICKET CMB-2209.
004400*================================================================*
004500     EJECT
004600*************************
004700 ENVIRONMENT DIVISION.
004800*************************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.   IBM-AS400.
005100 OBJECT-COMPUTER.   IBM-AS400.
005200 SPECIAL-NAMES.     LOCAL-DATA IS LOCAL-DATA-AREA
005300                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA
005400                    UPSI-0 IS UPSI-SWITCH-0
005500                      ON  STATUS IS U0-ON
005600                      OFF STATUS IS U0-OFF.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT ATXACCTM ASSIGN TO DATABASE-ATXACCTM
006000            ORGANIZATION     IS INDEXED
006100            ACCESS MODE      IS RANDOM
006200            RECORD KEY       IS EXTERNALLY-DESCRIBED-KEY
006300            FILE STATUS      IS WK-C-FILE-STATUS.
006400     EJECT
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900***************
007000 FD  ATXACCTM
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS WK-C-ATXACCTM.
007300 01  WK-C-ATXACCTM.
007400     COPY DDS-ALL-FORMATS OF ATXACCTM.
007500 01  WK-C-ATXACCTM-1.
007600     COPY ATXACCT.
007700*
007800*************************
007900 WORKING-STORAGE SECTION.
008000*************************
008100 01  FILLER                          PIC X(24)        VALUE
008200     "** PROGRAM ATXVACT **".
008300*
008400*----------------- PROGRAM WORKING STORAGE ---------------------*
008500 01  WK-C-COMMON.
008600     COPY ASCMWS.
008700*
008800 01  WK-C-WORK-AREA.
008900     05  WS-DEBUG-ACCOUNT-ID         PIC X(36).
009000     05  WS-DEBUG-ACCOUNT-ID-R REDEFINES WS-DEBUG-ACCOUNT-ID.
009100*    (SPLIT VIEW USED ONLY WHEN UPSI-0 IS ON FOR TRACE DISPLAYS
009200*     DURING PARALLEL-RUN TESTING - SEE A000 BELOW)
009300         10  WS-DEBUG-ACCOUNT-ID-1   PIC X(18).
009400         10  WS-DEBUG-ACCOUNT-ID-2   PIC X(18).
009500     05  WS-LOOKUP-COUNT             PIC 9(04)        COMP
009550                                     VALUE ZERO.
009551     05  WS-DEBUG-BALANCE            PIC X(18).
009552     05  WS-DEBUG-BALANCE-R REDEFINES WS-DEBUG-BALANCE.
009553         10  WS-DEBUG-BALANCE-1      PIC X(09).
009554         10  WS-DEBUG-BALANCE-2      PIC X(09).
009555     05  WS-DEBUG-STATUS             PIC X(09).
009556     05  WS-DEBUG-STATUS-R REDEFINES WS-DEBUG-STATUS.
009557         10  WS-DEBUG-STATUS-1       PIC X(05).
009558         10  WS-DEBUG-STATUS-2       PIC X(04).
009559     05  FILLER                      PIC X(06).
009560*
009570*****************
009700 LINKAGE SECTION.
009800*****************
009900     COPY VACT.
010000     EJECT
010100********************************************
010200 PROCEDURE DIVISION USING WK-C-VACT-RECORD.
010300********************************************
010400 MAIN-MODULE.
010500     PERFORM A000-PROCESS-CALLED-ROUTINE
010600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010700     PERFORM Z000-END-PROGRAM-ROUTINE
010800        THRU Z999-END-PROGRAM-ROUTINE-EX.
010900     EXIT PROGRAM.
011000*
011100*----------------------------------------------------------------*
011200 A000-PROCESS-CALLED-ROUTINE.
011300*----------------------------------------------------------------*
011400     OPEN INPUT ATXACCTM.
011500     IF  NOT WK-C-SUCCESSFUL
011600         DISPLAY "ATXVACT - OPEN FILE ERROR - ATXACCTM"
011700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011800         GO TO Y900-ABNORMAL-TERMINATION.
011900*
012000     MOVE    SPACES                  TO    WK-C-VACT-OUTPUT.
012100     MOVE    "N"                     TO    WK-C-VACT-FOUND.
012200     MOVE    WK-C-VACT-ACCOUNT-ID    TO    ATXACCT-ID.
012210     ADD     1                       TO    WS-LOOKUP-COUNT.
012220     IF  U0-ON
012230         MOVE WK-C-VACT-ACCOUNT-ID   TO    WS-DEBUG-ACCOUNT-ID
012240         DISPLAY "ATXVACT - LOOKUP " WS-DEBUG-ACCOUNT-ID-1
012250             WS-DEBUG-ACCOUNT-ID-2 " NO " WS-LOOKUP-COUNT.
012300*
012400     READ ATXACCTM KEY IS EXTERNALLY-DESCRIBED-KEY.
012500     IF  WK-C-SUCCESSFUL
012600         MOVE    "Y"                 TO    WK-C-VACT-FOUND
012700         GO TO A100-CHECK-STATUS.
012800*
012900     MOVE    "NOT-FOUND"             TO    WK-C-VACT-REJECT-CD.
013000     MOVE    WK-C-FILE-STATUS        TO    WK-C-VACT-FS.
013100     GO TO A099-PROCESS-CALLED-ROUTINE-EX.
013200*
013300*----------------------------------------------------------------*
013400 A100-CHECK-STATUS.
013500*----------------------------------------------------------------*
013600     MOVE    ATXACCT-BALANCE         TO    WK-C-VACT-BALANCE.
013700     MOVE    ATXACCT-CURRENCY        TO    WK-C-VACT-CURRENCY.
013800     MOVE    ATXACCT-STATUS          TO    WK-C-VACT-STATUS.
013810     IF  U0-ON
013820         MOVE WK-C-VACT-BALANCE      TO    WS-DEBUG-BALANCE
013830         MOVE WK-C-VACT-STATUS       TO    WS-DEBUG-STATUS
013840         DISPLAY "ATXVACT - BAL " WS-DEBUG-BALANCE-1
013850             WS-DEBUG-BALANCE-2 " STATUS " WS-DEBUG-STATUS-1
013860             WS-DEBUG-STATUS-2.
013900*
014000     IF  ATXACCT-SUSPENDED
014100         MOVE "ACCOUNT-SUSPENDED"    TO    WK-C-VACT-REJECT-CD
014200         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
014300*
014400     IF  WK-C-VACT-REQ-TYPE = "DEBIT"
014500         PERFORM A200-CHECK-BALANCE
014600            THRU A299-CHECK-BALANCE-EX.
014700*
014800     GO TO A099-PROCESS-CALLED-ROUTINE-EX.
014900*
015000*----------------------------------------------------------------*
015100 A200-CHECK-BALANCE.
015200*----------------------------------------------------------------*
015300     IF  ATXACCT-BALANCE < WK-C-VACT-REQ-AMOUNT
015400         MOVE "INSUFFICIENT-BALANCE" TO    WK-C-VACT-REJECT-CD.
015500*
015600 A299-CHECK-BALANCE-EX.
015700     EXIT.
015800*
015900 A099-PROCESS-CALLED-ROUTINE-EX.
016000     EXIT.
016100*----------------------------------------------------------------*
016200*                   PROGRAM SUBROUTINE                          *
016300*----------------------------------------------------------------*
016400 Y900-ABNORMAL-TERMINATION.
016500     PERFORM Z000-END-PROGRAM-ROUTINE
016600        THRU Z999-END-PROGRAM-ROUTINE-EX.
016700     EXIT PROGRAM.
016800*
016900 Z000-END-PROGRAM-ROUTINE.
017000     CLOSE ATXACCTM.
017100     IF  NOT WK-C-SUCCESSFUL
017200         DISPLAY "ATXVACT - CLOSE FILE ERROR - ATXACCTM"
017300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
017400*
017500 Z999-END-PROGRAM-ROUTINE-EX.
017600     EXIT.
017700*
017800******************************************************************
017900*************** END OF PROGRAM SOURCE -  ATXVACT ****************
018000******************************************************************
