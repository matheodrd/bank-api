000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     ATXVRSK.
000400 AUTHOR.         R J TAN.
000500 INSTALLATION.   RETAIL BANKING SYSTEMS - DEPOSITS.
000600 DATE-WRITTEN.   30 JUN 1989.
000700 DATE-COMPILED.
000800 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK.
000900*                UNAUTHORISED COPYING, DISCLOSURE OR USE IS
001000*                STRICTLY PROHIBITED.
001100*
001200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO COMPUTE A FRAUD/
001300*               RISK SCORE (0-100) FOR ONE CANDIDATE
001400*               TRANSACTION AND TO MAP THAT SCORE ONTO A
001500*               TRANSACTION STATUS OF COMPLETED OR FLAGGED.
001600*               THE SCORE IS ADDITIVE ACROSS THREE INDEPENDENT
001700*               RULES - HIGH AMOUNT, NIGHT-TIME ACTIVITY AND
001800*               TRANSACTION VELOCITY - AND IS CAPPED AT 100.
001900*               NO RECORDS ARE READ OR WRITTEN BY THIS
002000*               ROUTINE - THE CALLER PASSES IN THE CANDIDATE
002100*               TRANSACTION AND AN IN-MEMORY TABLE OF THE
002200*               TRANSACTIONS ALREADY ON FILE FOR THIS RUN.
002300*================================================================*
002400* HISTORY OF MODIFICATION:
002450*================================================================*
002470*TAG     DATE       INIT    DESCRIPTION
002600*------- ---------- ------- -----------------------------------
002700*ATX0039 30/06/1989 RJT     INITIAL VERSION - FLAGGED ANY
002800*                           TRANSACTION OVER 10000.00 FOR
002900*                           MANUAL REVIEW.  NO SCORE, JUST A
003000*                           YES/NO FLAG.
003100*ATX9802 04/12/1998 KWL     Y2K - REWORKED THE (THEN 2-DIGIT)
003200*                           YEAR COMPARISONS USED BY THE OLD
003300*                           MANUAL-REVIEW CUT-OFF DATE LOGIC TO
003400*                           FULL CCYY.  TICKET Y2K-0447.
003500*ATX0050 19/09/2019 DLM     CASH MANAGEMENT FRAUD SCORING ROAD
003600*                           MAP P19 - REPLACED THE SINGLE
003700*                           MANUAL-REVIEW FLAG WITH THE 0-100
003800*                           ADDITIVE SCORE, ADDED THE NIGHT-
003900*                           TIME AND VELOCITY RULES, AND MOVED
004000*                           THE CUT-OFF FROM "FLAG FOR REVIEW"
004100*                           TO THE COMPLETED/FLAGGED STATUS
004200*                           USED BY ATXPOST.
004300*ATX0063 11/05/2021 CWY     RAISED THE VELOCITY TABLE CEILING
004400*                           TO 5000 ENTRIES (SEE ATXVTBL).
004500*================================================================*
004600     EJECT
004700*************************
004800 ENVIRONMENT DIVISION.
004900*************************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.   IBM-AS400.
005200 OBJECT-COMPUTER.   IBM-AS400.
005300 SPECIAL-NAMES.     LOCAL-DATA IS LOCAL-DATA-AREA.
005400*
005500***************
005600 DATA DIVISION.
005700***************
005800*
005900*************************
006000 WORKING-STORAGE SECTION.
006100*************************
006200 01  FILLER                          PIC X(24)        VALUE
006300     "** PROGRAM ATXVRSK **".
006400*
006500*----------------- PROGRAM WORKING STORAGE ---------------------*
006600 01  WK-C-MONTH-DAYS-LIT             PIC X(24)        VALUE
006700     "312831303130313130313031".
006800 01  WK-N-MONTH-DAYS REDEFINES WK-C-MONTH-DAYS-LIT.
006900     05  WK-N-MONTH-DAY OCCURS 12 TIMES
007000                        PIC 9(02).
007100*
007200 01  WK-N-SCORE-WORK.
007300     05  WK-N-SCORE-ACCUM            PIC 9(03)        COMP
007400                                     VALUE ZERO.
007500     05  WK-N-VELOCITY-COUNT         PIC 9(05)        COMP
007600                                     VALUE ZERO.
007700     05  FILLER                      PIC X(04).
007800*
007900 01  WS-CURRENT-TIMESTAMP            PIC X(26).
008000 01  WS-CURRENT-TIMESTAMP-R REDEFINES WS-CURRENT-TIMESTAMP.
008100     05  WK-C-TS-CCYY                PIC X(04).
008200     05  FILLER                      PIC X(01).
008300     05  WK-C-TS-MM                  PIC X(02).
008400     05  FILLER                      PIC X(01).
008500     05  WK-C-TS-DD                  PIC X(02).
008600     05  FILLER                      PIC X(01).
008700     05  WK-C-TS-HH                  PIC X(02).
008800     05  FILLER                      PIC X(01).
008900     05  WK-C-TS-MI                  PIC X(02).
009000     05  FILLER                      PIC X(01).
009100     05  WK-C-TS-SS                  PIC X(02).
009200     05  FILLER                      PIC X(07).
009300*
009400 01  WS-ENTRY-TIMESTAMP              PIC X(26).
009500 01  WS-ENTRY-TIMESTAMP-R REDEFINES WS-ENTRY-TIMESTAMP.
009600     05  WK-C-ENT-CCYY               PIC X(04).
009700     05  FILLER                      PIC X(01).
009800     05  WK-C-ENT-MM                 PIC X(02).
009900     05  FILLER                      PIC X(01).
010000     05  WK-C-ENT-DD                 PIC X(02).
010100     05  FILLER                      PIC X(01).
010200     05  WK-C-ENT-HH                 PIC X(02).
010300     05  FILLER                      PIC X(01).
010400     05  WK-C-ENT-MI                 PIC X(02).
010500     05  FILLER                      PIC X(01).
010600     05  WK-C-ENT-SS                 PIC X(02).
010700     05  FILLER                      PIC X(07).
010800*
010900 01  WK-N-TS-NUMERIC.
011000     05  WK-N-TS-CCYY                PIC 9(04)        COMP.
011100     05  WK-N-TS-MM                  PIC 9(02)        COMP.
011200     05  WK-N-TS-DD                  PIC 9(02)        COMP.
011300     05  WK-N-TS-HH                  PIC 9(02)        COMP.
011400     05  WK-N-TS-MI                  PIC 9(02)        COMP.
011500     05  WK-N-TS-SS                  PIC 9(02)        COMP.
011600     05  WK-N-TS-NUM                 PIC 9(14)        COMP.
011650     05  FILLER                      PIC X(04).
011700*
011800 01  WK-N-WIN-NUMERIC.
011900     05  WK-N-WIN-CCYY               PIC 9(04)        COMP.
012000     05  WK-N-WIN-MM                 PIC 9(02)        COMP.
012100     05  WK-N-WIN-DD                 PIC 9(02)        COMP.
012200     05  WK-N-WIN-HH                 PIC 9(02)        COMP.
012300     05  WK-N-WIN-MI                 PIC 9(02)        COMP.
012400     05  WK-N-WIN-SS                 PIC 9(02)        COMP.
012500     05  WK-N-WIN-NUM                PIC 9(14)        COMP.
012550     05  FILLER                      PIC X(04).
012600*
012700 01  WK-N-ENT-NUMERIC.
012800     05  WK-N-ENT-CCYY               PIC 9(04)        COMP.
012900     05  WK-N-ENT-MM                 PIC 9(02)        COMP.
013000     05  WK-N-ENT-DD                 PIC 9(02)        COMP.
013100     05  WK-N-ENT-HH                 PIC 9(02)        COMP.
013200     05  WK-N-ENT-MI                 PIC 9(02)        COMP.
013300     05  WK-N-ENT-SS                 PIC 9(02)        COMP.
013400     05  WK-N-ENT-NUM                PIC 9(14)        COMP.
013450     05  FILLER                      PIC X(04).
013500*
013600 01  WK-N-LEAP-WORK.
013700     05  WK-N-LEAP-DIV               PIC 9(04)        COMP.
013800     05  WK-N-LEAP-REM4              PIC 9(04)        COMP.
013900     05  WK-N-LEAP-REM100            PIC 9(04)        COMP.
014000     05  WK-N-LEAP-REM400            PIC 9(04)        COMP.
014050     05  FILLER                      PIC X(04).
014100*
014200*****************
014300 LINKAGE SECTION.
014400*****************
014500     COPY VRSK.
014600     COPY ATXVTBL.
014700     EJECT
014800*****************************************************
014900 PROCEDURE DIVISION USING WK-C-VRSK-RECORD
015000                          WK-C-TXN-TABLE.
015100*****************************************************
015200 MAIN-MODULE.
015300     PERFORM A000-INITIALISE
015400        THRU A099-INITIALISE-EX.
015500     PERFORM B100-SCORE-AMOUNT
015600        THRU B199-SCORE-AMOUNT-EX.
015700     PERFORM B200-SCORE-NIGHT
015800        THRU B299-SCORE-NIGHT-EX.
015900     PERFORM B300-SCORE-VELOCITY
016000        THRU B399-SCORE-VELOCITY-EX.
016100     PERFORM B400-SET-STATUS
016200        THRU B499-SET-STATUS-EX.
016300     EXIT PROGRAM.
016400*
016500*----------------------------------------------------------------*
016600 A000-INITIALISE.
016700*----------------------------------------------------------------*
016800     MOVE    ZERO                    TO    WK-N-SCORE-ACCUM.
016900     MOVE    ZERO                    TO    WK-N-VELOCITY-COUNT.
017000     MOVE    WK-C-VRSK-TIMESTAMP     TO    WS-CURRENT-TIMESTAMP.
017100     MOVE    WK-C-TS-CCYY            TO    WK-N-TS-CCYY.
017200     MOVE    WK-C-TS-MM              TO    WK-N-TS-MM.
017300     MOVE    WK-C-TS-DD              TO    WK-N-TS-DD.
017400     MOVE    WK-C-TS-HH              TO    WK-N-TS-HH.
017500     MOVE    WK-C-TS-MI              TO    WK-N-TS-MI.
017600     MOVE    WK-C-TS-SS              TO    WK-N-TS-SS.
017700     COMPUTE WK-N-TS-NUM = (WK-N-TS-CCYY * 10000000000)
017800         + (WK-N-TS-MM * 100000000) + (WK-N-TS-DD * 1000000)
017900         + (WK-N-TS-HH * 10000) + (WK-N-TS-MI * 100)
018000         + WK-N-TS-SS.
018100*
018200 A099-INITIALISE-EX.
018300     EXIT.
018400*
018500*----------------------------------------------------------------*
018600* RULE 1 - HIGH AMOUNT - STRICTLY GREATER THAN 10000.00 -> +30  *
018700*----------------------------------------------------------------*
018800 B100-SCORE-AMOUNT.
018900*----------------------------------------------------------------*
019000     IF  WK-C-VRSK-AMOUNT > 10000.00
019100         ADD 30                      TO    WK-N-SCORE-ACCUM.
019200*
019300 B199-SCORE-AMOUNT-EX.
019400     EXIT.
019500*
019600*----------------------------------------------------------------*
019700* RULE 2 - NIGHT TRANSACTION - HOUR 23 OR HOUR < 6 -> +20       *
019800*----------------------------------------------------------------*
019900 B200-SCORE-NIGHT.
020000*----------------------------------------------------------------*
020100     IF  WK-N-TS-HH = 23
020200     OR  WK-N-TS-HH < 6
020300         ADD 20                      TO    WK-N-SCORE-ACCUM.
020400*
020500 B299-SCORE-NIGHT-EX.
020600     EXIT.
020700*
020800*----------------------------------------------------------------*
020900* RULE 3 - HIGH VELOCITY - 5 OR MORE TRANSACTIONS FOR THIS      *
021000* ACCOUNT IN THE HOUR UP TO AND INCLUDING THIS TIMESTAMP -> +40 *
021100*----------------------------------------------------------------*
021200 B300-SCORE-VELOCITY.
021300*----------------------------------------------------------------*
021400     PERFORM C100-SUBTRACT-ONE-HOUR
021500        THRU C199-SUBTRACT-ONE-HOUR-EX.
021600     COMPUTE WK-N-WIN-NUM = (WK-N-WIN-CCYY * 10000000000)
021700         + (WK-N-WIN-MM * 100000000) + (WK-N-WIN-DD * 1000000)
021800         + (WK-N-WIN-HH * 10000) + (WK-N-WIN-MI * 100)
021900         + WK-N-WIN-SS.
022000*
022100     PERFORM C200-SEARCH-ENTRY
022200        THRU C299-SEARCH-ENTRY-EX
022300         VARYING WK-X-TXN-IDX FROM 1 BY 1
022400           UNTIL WK-X-TXN-IDX > WK-C-TXN-COUNT.
022500*
022600     IF  WK-N-VELOCITY-COUNT >= 5
022700         ADD 40                      TO    WK-N-SCORE-ACCUM.
022800*
022900 B399-SCORE-VELOCITY-EX.
023000     EXIT.
023100*
023200*----------------------------------------------------------------*
023300 C100-SUBTRACT-ONE-HOUR.
023400*----------------------------------------------------------------*
023500     MOVE    WK-N-TS-MI              TO    WK-N-WIN-MI.
023600     MOVE    WK-N-TS-SS              TO    WK-N-WIN-SS.
023700     IF  WK-N-TS-HH = 0
023800         MOVE 23                     TO    WK-N-WIN-HH
023900         PERFORM C300-SUBTRACT-ONE-DAY
024000            THRU C399-SUBTRACT-ONE-DAY-EX
024100     ELSE
024200         COMPUTE WK-N-WIN-HH = WK-N-TS-HH - 1
024300         MOVE WK-N-TS-DD             TO    WK-N-WIN-DD
024400         MOVE WK-N-TS-MM             TO    WK-N-WIN-MM
024500         MOVE WK-N-TS-CCYY           TO    WK-N-WIN-CCYY.
024600*
024700 C199-SUBTRACT-ONE-HOUR-EX.
024800     EXIT.
024900*
025000*----------------------------------------------------------------*
025100 C300-SUBTRACT-ONE-DAY.
025200*----------------------------------------------------------------*
025300     IF  WK-N-TS-DD = 1
025400         IF  WK-N-TS-MM = 1
025500             MOVE 12                 TO    WK-N-WIN-MM
025600             COMPUTE WK-N-WIN-CCYY = WK-N-TS-CCYY - 1
025700         ELSE
025800             COMPUTE WK-N-WIN-MM = WK-N-TS-MM - 1
025900             MOVE WK-N-TS-CCYY       TO    WK-N-WIN-CCYY
026000         END-IF
026100         PERFORM C400-LAST-DAY-OF-MONTH
026200            THRU C499-LAST-DAY-OF-MONTH-EX
026300     ELSE
026400         COMPUTE WK-N-WIN-DD = WK-N-TS-DD - 1
026500         MOVE WK-N-TS-MM             TO    WK-N-WIN-MM
026600         MOVE WK-N-TS-CCYY           TO    WK-N-WIN-CCYY.
026700*
026800 C399-SUBTRACT-ONE-DAY-EX.
026900     EXIT.
027000*
027100*----------------------------------------------------------------*
027200 C400-LAST-DAY-OF-MONTH.
027300*----------------------------------------------------------------*
027400     IF  WK-N-WIN-MM NOT = 2
027500         MOVE WK-N-MONTH-DAY(WK-N-WIN-MM) TO WK-N-WIN-DD
027600         GO TO C499-LAST-DAY-OF-MONTH-EX.
027700*
027800     DIVIDE WK-N-WIN-CCYY BY 4   GIVING WK-N-LEAP-DIV
027900                                 REMAINDER WK-N-LEAP-REM4.
028000     DIVIDE WK-N-WIN-CCYY BY 100 GIVING WK-N-LEAP-DIV
028100                                 REMAINDER WK-N-LEAP-REM100.
028200     DIVIDE WK-N-WIN-CCYY BY 400 GIVING WK-N-LEAP-DIV
028300                                 REMAINDER WK-N-LEAP-REM400.
028400     IF  (WK-N-LEAP-REM4 = 0 AND WK-N-LEAP-REM100 NOT = 0)
028500     OR   WK-N-LEAP-REM400 = 0
028600         MOVE 29                 TO    WK-N-WIN-DD
028700     ELSE
028800         MOVE WK-N-MONTH-DAY(2)   TO    WK-N-WIN-DD.
028900*
029000 C499-LAST-DAY-OF-MONTH-EX.
029100     EXIT.
029200*
029300*----------------------------------------------------------------*
029400 C200-SEARCH-ENTRY.
029500*----------------------------------------------------------------*
029600     IF  WK-C-TXN-ENTRY-ACCT-ID(WK-X-TXN-IDX)
029700             NOT = WK-C-VRSK-ACCOUNT-ID
029800         GO TO C299-SEARCH-ENTRY-EX.
029900*
030000     MOVE WK-C-TXN-ENTRY-TIMESTAMP(WK-X-TXN-IDX)
030100                                  TO    WS-ENTRY-TIMESTAMP.
030200     MOVE WK-C-ENT-CCYY              TO    WK-N-ENT-CCYY.
030300     MOVE WK-C-ENT-MM                TO    WK-N-ENT-MM.
030400     MOVE WK-C-ENT-DD                TO    WK-N-ENT-DD.
030500     MOVE WK-C-ENT-HH                TO    WK-N-ENT-HH.
030600     MOVE WK-C-ENT-MI                TO    WK-N-ENT-MI.
030700     MOVE WK-C-ENT-SS                TO    WK-N-ENT-SS.
030800     COMPUTE WK-N-ENT-NUM = (WK-N-ENT-CCYY * 10000000000)
030900         + (WK-N-ENT-MM * 100000000) + (WK-N-ENT-DD * 1000000)
031000         + (WK-N-ENT-HH * 10000) + (WK-N-ENT-MI * 100)
031100         + WK-N-ENT-SS.
031200*
031300     IF  WK-N-ENT-NUM > WK-N-WIN-NUM
031400     AND WK-N-ENT-NUM <= WK-N-TS-NUM
031500         ADD 1                       TO    WK-N-VELOCITY-COUNT.
031600*
031700 C299-SEARCH-ENTRY-EX.
031800     EXIT.
031900*
032000*----------------------------------------------------------------*
032100 B400-SET-STATUS.
032200*----------------------------------------------------------------*
032300     IF  WK-N-SCORE-ACCUM > 100
032400         MOVE 100                    TO    WK-N-SCORE-ACCUM.
032500     MOVE    WK-N-SCORE-ACCUM        TO    WK-C-VRSK-SCORE.
032600     IF  WK-N-SCORE-ACCUM > 70
032700         MOVE "FLAGGED"              TO    WK-C-VRSK-STATUS
032800     ELSE
032900         MOVE "COMPLETED"            TO    WK-C-VRSK-STATUS.
033000*
033100 B499-SET-STATUS-EX.
033200     EXIT.
033300*
033400******************************************************************
033500*************** END OF PROGRAM SOURCE -  ATXVRSK ****************
033600******************************************************************
