000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     ATXMAINT.
000400 AUTHOR.         R J TAN.
000500 INSTALLATION.   RETAIL BANKING SYSTEMS - DEPOSITS.
000600 DATE-WRITTEN.   21 JUN 1988.
000700 DATE-COMPILED.
000800 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK.
000900*                UNAUTHORISED COPYING, DISCLOSURE OR USE IS
001000*                STRICTLY PROHIBITED.
001100*
001200*DESCRIPTION :  THIS IS THE ACCOUNT-MAINTENANCE BATCH DRIVER.
001300*               IT READS ONE RECORD PER NEW-ACCOUNT OR STATUS-
001400*               CHANGE REQUEST AND ACTIONS EACH IN TURN - A
001500*               NEW-ACCOUNT REQUEST GETS A GENERATED ACCOUNT
001600*               NUMBER (CALL "ATXVNUM") AND IS ALWAYS OPENED
001700*               ACTIVE; A STATUS-CHANGE REQUEST OVERWRITES THE
001800*               EXISTING STATUS WITH NO TRANSITION CHECKING.
001900*               EVERY SUCCESSFUL ACTION PRINTS AN ACCOUNT DETAIL
002000*               / STATEMENT LINE SHOWING THE ACCOUNT'S LEDGER
002100*               ACTIVITY TO DATE.
002200*================================================================*
002300* HISTORY OF MODIFICATION:
002400*================================================================*
002500*TAG     DATE       INIT    DESCRIPTION
002600*------- ---------- ------- -----------------------------------
002700*ATX0038 21/06/1988 RJT     INITIAL VERSION - NEW-ACCOUNT
002800*                           REQUESTS ONLY.
002900*ATX0044 03/02/1992 RJT     ADDED THE STATUS-CHANGE REQUEST
003000*                           TYPE - PREVIOUSLY A SEPARATE ONLINE
003100*                           TRANSACTION, NOW PART OF THE SAME
003200*                           OVERNIGHT MAINTENANCE RUN.
003300*ATX9804 11/11/1998 KWL     Y2K - ATXACCT-CREATED-AT/-UPDATED-AT
003400*                           ARE ALREADY CCYY-BASED X(26) STAMPS,
003500*                           NO LOGIC CHANGE REQUIRED.  REGRESSION
003600*                           RUN ONLY.  TICKET Y2K-0447.
003700*ATX0053 15/03/2020 DLM     ADDED THE ACCOUNT DETAIL/STATEMENT
003800*                           TRAILER PRINTED AFTER EVERY
003900*                           SUCCESSFUL ACTION - OPERATIONS WERE
004000*                           RUNNING A SEPARATE ENQUIRY JOB FOR
004100*                           THE SAME INFORMATION THE NEXT DAY.
004200*ATX0060 02/09/2021 CWY     HOLDER NAME AND OPENING BALANCE ARE
004300*                           NOW VALIDATED BEFORE THE NUMBER IS
004400*                           GENERATED - A BLANK HOLDER NAME HAD
004500*                           BEEN BURNING GOOD ACCOUNT NUMBERS.
004600*                           TICKET CMB-1901.
004700*================================================================*
004800     EJECT
004900*************************
005000 ENVIRONMENT DIVISION.
005100*************************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.   IBM-AS400.
005400 OBJECT-COMPUTER.   IBM-AS400.
005500 SPECIAL-NAMES.     LOCAL-DATA IS LOCAL-DATA-AREA
005600                    I-O-FEEDBACK IS I-O-FEEDBACK-AREA
005700                    UPSI-0 IS UPSI-SWITCH-0
005800                      ON  STATUS IS U0-ON
005900                      OFF STATUS IS U0-OFF.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT ATXACCTM ASSIGN TO DATABASE-ATXACCTM
006300            ORGANIZATION     IS INDEXED
006400            ACCESS MODE      IS RANDOM
006500            RECORD KEY       IS EXTERNALLY-DESCRIBED-KEY
006600            FILE STATUS      IS WK-C-FILE-STATUS.
006700     SELECT ATXMREQ ASSIGN TO DISK-ATXMREQ
006800            ORGANIZATION     IS LINE SEQUENTIAL
006900            FILE STATUS      IS WK-C-MREQ-STATUS.
007000     SELECT ATXTXNLG ASSIGN TO DISK-ATXTXNLG
007100            ORGANIZATION     IS SEQUENTIAL
007200            FILE STATUS      IS WK-C-TXNLG-STATUS.
007300     SELECT ATXMRPT ASSIGN TO PRINTER-ATXMRPT
007400            FILE STATUS      IS WK-C-MRPT-STATUS.
007500     EJECT
007600***************
007700 DATA DIVISION.
007800***************
007900 FILE SECTION.
008000***************
008100 FD  ATXACCTM
008200     LABEL RECORDS ARE OMITTED
008300     DATA RECORD IS WK-C-ATXACCTM.
008400 01  WK-C-ATXACCTM.
008500     COPY DDS-ALL-FORMATS OF ATXACCTM.
008600 01  WK-C-ATXACCTM-1.
008700     COPY ATXACCT.
008800*
008900 FD  ATXMREQ
009000     LABEL RECORDS ARE OMITTED
009100     DATA RECORD IS ATXMREQ-REC.
009200 01  ATXMREQ-REC.
009300     COPY ATXMREQ.
009400*
009500 FD  ATXTXNLG
009600     LABEL RECORDS ARE OMITTED
009700     DATA RECORD IS ATXTXNLG-REC.
009800 01  ATXTXNLG-REC.
009900     COPY ATXTXN.
010000*
010100 FD  ATXMRPT
010200     LABEL RECORDS ARE OMITTED
010300     DATA RECORD IS ATXMRPT-LINE.
010400 01  ATXMRPT-LINE                PIC X(133).
010500*
010600*************************
010700 WORKING-STORAGE SECTION.
010800*************************
010900 01  FILLER                          PIC X(24)        VALUE
011000     "** PROGRAM ATXMAINT **".
011100*
011200*----------------- PROGRAM WORKING STORAGE ---------------------*
011300 01  WK-C-COMMON.
011400     COPY ASCMWS.
011500*
011600 01  WK-C-FILE-STATUSES.
011700     05  WK-C-MREQ-STATUS            PIC X(02).
011800     05  WK-C-TXNLG-STATUS           PIC X(02).
011900     05  WK-C-MRPT-STATUS            PIC X(02).
011950     05  FILLER                      PIC X(06).
012000*
012100 01  WS-SWITCHES.
012200     05  WS-EOF-MREQ-SW              PIC X(01)        VALUE "N".
012300         88  WS-EOF-MREQ                   VALUE "Y".
012400     05  WS-EOF-LEDGER-SW            PIC X(01)        VALUE "N".
012500         88  WS-EOF-LEDGER                 VALUE "Y".
012600     05  WS-ACTION-OK-SW             PIC X(01)        VALUE "N".
012700         88  WS-ACTION-OK                  VALUE "Y".
012750     05  FILLER                      PIC X(06).
012800*
012900 01  WS-SYS-DATE                     PIC 9(08)        COMP.
013000 01  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
013100     05  WS-SYS-DATE-CCYY            PIC 9(04).
013200     05  WS-SYS-DATE-MM              PIC 9(02).
013300     05  WS-SYS-DATE-DD              PIC 9(02).
013400*
013500 01  WS-SYS-TIME                     PIC 9(08)        COMP.
013600 01  WS-SYS-TIME-R REDEFINES WS-SYS-TIME.
013700     05  WS-SYS-TIME-HH              PIC 9(02).
013800     05  WS-SYS-TIME-MI              PIC 9(02).
013900     05  WS-SYS-TIME-SS              PIC 9(02).
014000     05  WS-SYS-TIME-HH100           PIC 9(02).
014100*
014200 01  WS-PROC-TIMESTAMP               PIC X(26).
014300 01  WS-PROC-TIMESTAMP-R REDEFINES WS-PROC-TIMESTAMP.
014400     05  WS-PTS-CCYY                 PIC X(04).
014500     05  WS-PTS-DASH1                PIC X(01)        VALUE "-".
014600     05  WS-PTS-MM                   PIC X(02).
014700     05  WS-PTS-DASH2                PIC X(01)        VALUE "-".
014800     05  WS-PTS-DD                   PIC X(02).
014900     05  WS-PTS-TEE                  PIC X(01)        VALUE "T".
015000     05  WS-PTS-HH                   PIC X(02).
015100     05  WS-PTS-COLON1               PIC X(01)        VALUE ":".
015200     05  WS-PTS-MI                   PIC X(02).
015300     05  WS-PTS-COLON2               PIC X(01)        VALUE ":".
015400     05  WS-PTS-SS                   PIC X(02).
015500     05  WS-PTS-MILLIZ               PIC X(05)        VALUE
015600                                                   ".000Z".
015700*
015800 01  WK-N-ACCT-SEQ                   PIC 9(09)        COMP
015900                                     VALUE ZERO.
016000 01  WS-NEW-ACCT-ID                  PIC X(36).
016100*
016200 01  WK-N-HOLDER-TRAILING            PIC 9(03)        COMP.
016300 01  WK-N-HOLDER-LEN                 PIC 9(03)        COMP.
016350*
016360*    PARAMETER AREA FOR CALL "ATXVNUM" - SEE ATX0038.
016370 01  WK-C-VNUM-RECORD.
016380     COPY VNUM.
016400*
016500*----------------- RUN TOTALS -----------------------------------*
016600 01  WK-N-TOTALS-WORK.
016700     05  WK-N-TOT-CREATED            PIC 9(07)        COMP
016800                                     VALUE ZERO.
016900     05  WK-N-TOT-STATUS-CHG         PIC 9(07)        COMP
017000                                     VALUE ZERO.
017100     05  WK-N-TOT-REJECTED           PIC 9(07)        COMP
017200                                     VALUE ZERO.
017250     05  FILLER                      PIC X(06).
017300*
017400*------------------- PRINT LINE WORK AREAS ----------------------*
017500 01  WS-STMT-HEADING                 PIC X(133)       VALUE
017600     "ACCOUNT NUMBER           HOLDER                           "
017700     "            BALANCE CUR STATUS    TXNS      DEBITS       "
017800     " CREDITS".
017900*
018000 01  WS-STMT-LINE.
018100     05  WS-ST-NUMBER                PIC X(24).
018200     05  FILLER                      PIC X(01)        VALUE SPACE.
018300     05  WS-ST-HOLDER                PIC X(40).
018400     05  FILLER                      PIC X(01)        VALUE SPACE.
018500     05  WS-ST-BALANCE               PIC Z,ZZZ,ZZZ,ZZ9.99-.
018600     05  FILLER                      PIC X(01)        VALUE SPACE.
018700     05  WS-ST-CURRENCY              PIC X(03).
018800     05  FILLER                      PIC X(01)        VALUE SPACE.
018900     05  WS-ST-STATUS                PIC X(09).
019000     05  FILLER                      PIC X(01)        VALUE SPACE.
019100     05  WS-ST-TXNS                  PIC ZZZ,ZZ9.
019200     05  FILLER                      PIC X(01)        VALUE SPACE.
019300     05  WS-ST-DEBITS                PIC Z,ZZZ,ZZZ,ZZ9.99-.
019400     05  FILLER                      PIC X(01)        VALUE SPACE.
019500     05  WS-ST-CREDITS               PIC Z,ZZZ,ZZZ,ZZ9.99-.
019550     05  FILLER                      PIC X(03).
019600*
019700 01  WS-REJECT-LINE.
019800     05  FILLER                      PIC X(20)        VALUE
019900         "** REJECTED - ".
020000     05  WS-RJ-ACCOUNT-ID            PIC X(36).
020100     05  FILLER                      PIC X(01)        VALUE SPACE.
020200     05  WS-RJ-REASON                PIC X(21).
020250     05  FILLER                      PIC X(55).
020300*
020400*****************
020500 LINKAGE SECTION.
020600*****************
020700*    (NONE - ATXMAINT IS THE MAIN DRIVER, NOT A CALLED ROUTINE)
020800     EJECT
020900*************************************
021000 PROCEDURE DIVISION.
021100*************************************
021200 MAIN-MODULE.
021300     PERFORM A000-OPEN-FILES
021400        THRU A099-OPEN-FILES-EX.
021500     PERFORM B000-READ-REQUEST
021600        THRU B099-READ-REQUEST-EX.
021700     PERFORM C100-PROCESS-ONE-REQUEST
021800        THRU C199-PROCESS-ONE-REQUEST-EX
021900         UNTIL WS-EOF-MREQ.
022000     PERFORM Z100-PRINT-TOTALS
022100        THRU Z199-PRINT-TOTALS-EX.
022200     PERFORM Z000-END-PROGRAM-ROUTINE
022300        THRU Z999-END-PROGRAM-ROUTINE-EX.
022400     STOP RUN.
022500*
022600*----------------------------------------------------------------*
022700 A000-OPEN-FILES.
022800*----------------------------------------------------------------*
022900     OPEN I-O ATXACCTM.
023000     IF  NOT WK-C-SUCCESSFUL
023100         DISPLAY "ATXMAINT - OPEN FILE ERROR - ATXACCTM"
023200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023300         GO TO Y900-ABNORMAL-TERMINATION.
023400*
023500     OPEN INPUT ATXMREQ.
023600     IF  WK-C-MREQ-STATUS NOT = "00"
023700         DISPLAY "ATXMAINT - OPEN FILE ERROR - ATXMREQ"
023800         DISPLAY "FILE STATUS IS " WK-C-MREQ-STATUS
023900         GO TO Y900-ABNORMAL-TERMINATION.
024000*
024100     OPEN OUTPUT ATXMRPT.
024200     WRITE ATXMRPT-LINE FROM WS-STMT-HEADING.
024300*
024400     ACCEPT   WS-SYS-DATE             FROM  DATE YYYYMMDD.
024500     ACCEPT   WS-SYS-TIME             FROM  TIME.
024600     MOVE     WS-SYS-DATE-CCYY        TO    WS-PTS-CCYY.
024700     MOVE     WS-SYS-DATE-MM          TO    WS-PTS-MM.
024800     MOVE     WS-SYS-DATE-DD          TO    WS-PTS-DD.
024900     MOVE     WS-SYS-TIME-HH          TO    WS-PTS-HH.
025000     MOVE     WS-SYS-TIME-MI          TO    WS-PTS-MI.
025100     MOVE     WS-SYS-TIME-SS          TO    WS-PTS-SS.
025200*
025300 A099-OPEN-FILES-EX.
025400     EXIT.
025500*
025600*----------------------------------------------------------------*
025700 B000-READ-REQUEST.
025800*----------------------------------------------------------------*
025900     READ ATXMREQ INTO ATXMREQ-REC
026000         AT END
026100             MOVE "Y"                 TO    WS-EOF-MREQ-SW.
026200*
026300 B099-READ-REQUEST-EX.
026400     EXIT.
026500*
026600*----------------------------------------------------------------*
026700 C100-PROCESS-ONE-REQUEST.
026800*----------------------------------------------------------------*
026900     MOVE     "N"                     TO    WS-ACTION-OK-SW.
027000     EVALUATE TRUE
027100         WHEN ATXMREQ-IS-CREATE
027200             PERFORM B100-CREATE-ACCOUNT
027300                THRU B199-CREATE-ACCOUNT-EX
027400         WHEN ATXMREQ-IS-STATUS
027500             PERFORM B200-UPDATE-STATUS
027600                THRU B299-UPDATE-STATUS-EX
027700         WHEN OTHER
027800             MOVE "UNKNOWN-REQUEST-TYPE" TO WS-RJ-REASON
027900             MOVE ATXMREQ-ACCOUNT-ID  TO    WS-RJ-ACCOUNT-ID
028000             PERFORM C900-WRITE-MREQ-REJECT
028100                THRU C999-WRITE-MREQ-REJECT-EX
028200     END-EVALUATE.
028300*
028400     IF  WS-ACTION-OK
028500         PERFORM C100-PRINT-STATEMENT
028600            THRU C199-PRINT-STATEMENT-EX.
028700*
028800     PERFORM  B000-READ-REQUEST
028900        THRU  B099-READ-REQUEST-EX.
029000*
029100 C199-PROCESS-ONE-REQUEST-EX.
029200     EXIT.
029300*
029400*----------------------------------------------------------------*
029500* ACCOUNT CREATION - HOLDER NAME AND OPENING BALANCE ARE         *
029600* VALIDATED BEFORE A NUMBER IS DRAWN - SEE ATX0060.               *
029700*----------------------------------------------------------------*
029800 B100-CREATE-ACCOUNT.
029900*----------------------------------------------------------------*
030000     MOVE     ZERO                    TO    WK-N-HOLDER-TRAILING.
030100     INSPECT  ATXMREQ-HOLDER          TALLYING WK-N-HOLDER-TRAILING
030200         FOR TRAILING SPACES.
030300     COMPUTE  WK-N-HOLDER-LEN = 100 - WK-N-HOLDER-TRAILING.
030400*
030500     IF  WK-N-HOLDER-LEN < 2
030600         MOVE "HOLDER-NAME-TOO-SHORT" TO WS-RJ-REASON
030700         MOVE ATXMREQ-ACCOUNT-ID      TO    WS-RJ-ACCOUNT-ID
030800         PERFORM C900-WRITE-MREQ-REJECT
030900            THRU C999-WRITE-MREQ-REJECT-EX
031000         GO TO B199-CREATE-ACCOUNT-EX.
031100*
031200     IF  ATXMREQ-BALANCE < ZERO
031300         MOVE "NEGATIVE-OPENING-BALANCE" TO WS-RJ-REASON
031400         MOVE ATXMREQ-ACCOUNT-ID      TO    WS-RJ-ACCOUNT-ID
031500         PERFORM C900-WRITE-MREQ-REJECT
031600            THRU C999-WRITE-MREQ-REJECT-EX
031700         GO TO B199-CREATE-ACCOUNT-EX.
031800*
031900     MOVE     SPACES                  TO    WK-C-VNUM-RECORD.
032000     CALL     "ATXVNUM"               USING WK-C-VNUM-RECORD.
032100*
032200     PERFORM  C750-BUILD-ACCT-ID
032300        THRU  C759-BUILD-ACCT-ID-EX.
032400*
032500     MOVE     SPACES                  TO    WK-C-ATXACCTM-1.
032600     MOVE     WS-NEW-ACCT-ID          TO    ATXACCT-ID.
032700     MOVE     WK-C-VNUM-NUMBER        TO    ATXACCT-NUMBER.
032800     MOVE     ATXMREQ-HOLDER          TO    ATXACCT-HOLDER.
032900     MOVE     ATXMREQ-BALANCE         TO    ATXACCT-BALANCE.
033000     MOVE     ATXMREQ-CURRENCY        TO    ATXACCT-CURRENCY.
033100     MOVE     "ACTIVE"                TO    ATXACCT-STATUS.
033200     MOVE     WS-PROC-TIMESTAMP       TO    ATXACCT-CREATED-AT.
033300     MOVE     WS-PROC-TIMESTAMP       TO    ATXACCT-UPDATED-AT.
033400*
033500     WRITE    WK-C-ATXACCTM-1.
033600     IF  NOT WK-C-SUCCESSFUL
033700         DISPLAY "ATXMAINT - WRITE ERROR - ATXACCTM"
033800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033900         GO TO Y900-ABNORMAL-TERMINATION.
034000*
034100     ADD      1                       TO    WK-N-TOT-CREATED.
034200     MOVE     "Y"                     TO    WS-ACTION-OK-SW.
034300*
034400 B199-CREATE-ACCOUNT-EX.
034500     EXIT.
034600*
034700*----------------------------------------------------------------*
034800* ACCT-ID IS A GENERATED KEY, NOT A DATABASE-ASSIGNED UUID - SEE *
034900* ATX0053 - "ACT" + THE RUN'S CCYYMMDDHHMISS + A WITHIN-RUN      *
035000* SEQUENCE NUMBER, PADDED WITH SPACES TO THE FULL 36 BYTES.      *
035100*----------------------------------------------------------------*
035200 C750-BUILD-ACCT-ID.
035300*----------------------------------------------------------------*
035400     ADD      1                       TO    WK-N-ACCT-SEQ.
035500     MOVE     SPACES                  TO    WS-NEW-ACCT-ID.
035600     MOVE     "ACT"                   TO    WS-NEW-ACCT-ID(1:3).
035700     MOVE     WS-PTS-CCYY             TO    WS-NEW-ACCT-ID(4:4).
035800     MOVE     WS-PTS-MM               TO    WS-NEW-ACCT-ID(8:2).
035900     MOVE     WS-PTS-DD               TO    WS-NEW-ACCT-ID(10:2).
036000     MOVE     WS-PTS-HH               TO    WS-NEW-ACCT-ID(12:2).
036100     MOVE     WS-PTS-MI               TO    WS-NEW-ACCT-ID(14:2).
036200     MOVE     WS-PTS-SS               TO    WS-NEW-ACCT-ID(16:2).
036300     MOVE     WK-N-ACCT-SEQ           TO    WS-NEW-ACCT-ID(18:9).
036400*
036500 C759-BUILD-ACCT-ID-EX.
036600     EXIT.
036700*
036800*----------------------------------------------------------------*
036900* STATUS CHANGE - NO TRANSITION-TABLE RESTRICTION IS ENFORCED - *
037000* ANY REQUESTED STATUS OVERWRITES THE EXISTING ONE.  SEE THE    *
037100* SPEC NOTE IN THE ATX0044 ENTRY ABOVE.                          *
037200*----------------------------------------------------------------*
037300 B200-UPDATE-STATUS.
037400*----------------------------------------------------------------*
037500     MOVE     ATXMREQ-ACCOUNT-ID      TO    ATXACCT-ID.
037600     READ ATXACCTM KEY IS EXTERNALLY-DESCRIBED-KEY.
037700     IF  NOT WK-C-SUCCESSFUL
037800         MOVE "NOT-FOUND"             TO    WS-RJ-REASON
037900         MOVE ATXMREQ-ACCOUNT-ID      TO    WS-RJ-ACCOUNT-ID
038000         PERFORM C900-WRITE-MREQ-REJECT
038100            THRU C999-WRITE-MREQ-REJECT-EX
038200         GO TO B299-UPDATE-STATUS-EX.
038300*
038400     MOVE     ATXMREQ-NEW-STATUS      TO    ATXACCT-STATUS.
038500     MOVE     WS-PROC-TIMESTAMP       TO    ATXACCT-UPDATED-AT.
038600     REWRITE  WK-C-ATXACCTM-1.
038700     IF  NOT WK-C-SUCCESSFUL
038800         DISPLAY "ATXMAINT - REWRITE ERROR - ATXACCTM"
038900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039000         GO TO Y900-ABNORMAL-TERMINATION.
039100*
039200     ADD      1                       TO    WK-N-TOT-STATUS-CHG.
039300     MOVE     "Y"                     TO    WS-ACTION-OK-SW.
039400*
039500 B299-UPDATE-STATUS-EX.
039600     EXIT.
039700*
039800*----------------------------------------------------------------*
039900* ACCOUNT DETAIL / STATEMENT TRAILER - SCANS THE WHOLE LEDGER   *
040000* FOR THIS ACCOUNT-ID EACH TIME.  TOTAL DEBITS/CREDITS ARE      *
040100* ACROSS ALL STATUSES, NOT JUST COMPLETED - SEE ATX0053.         *
040200*----------------------------------------------------------------*
040300 C100-PRINT-STATEMENT.
040400*----------------------------------------------------------------*
040500     MOVE     ZERO                    TO    ATXACCT-STMT-TOT-TXN.
040600     MOVE     ZERO                    TO    ATXACCT-STMT-TOT-DR.
040700     MOVE     ZERO                    TO    ATXACCT-STMT-TOT-CR.
040800*
040900     OPEN INPUT ATXTXNLG.
041000     IF  WK-C-TXNLG-STATUS NOT = "00"
041100         GO TO C150-SHOW-STATEMENT.
041200*
041300     MOVE     "N"                     TO    WS-EOF-LEDGER-SW.
041400     PERFORM  C120-SCAN-LEDGER-ENTRY
041500        THRU  C129-SCAN-LEDGER-ENTRY-EX
041600         UNTIL WS-EOF-LEDGER.
041700     CLOSE ATXTXNLG.
041800*
041900 C150-SHOW-STATEMENT.
042000     MOVE     ATXACCT-NUMBER          TO    WS-ST-NUMBER.
042100     MOVE     ATXACCT-HOLDER(1:40)    TO    WS-ST-HOLDER.
042200     MOVE     ATXACCT-BALANCE         TO    WS-ST-BALANCE.
042300     MOVE     ATXACCT-CURRENCY        TO    WS-ST-CURRENCY.
042400     MOVE     ATXACCT-STATUS          TO    WS-ST-STATUS.
042500     MOVE     ATXACCT-STMT-TOT-TXN    TO    WS-ST-TXNS.
042600     MOVE     ATXACCT-STMT-TOT-DR     TO    WS-ST-DEBITS.
042700     MOVE     ATXACCT-STMT-TOT-CR     TO    WS-ST-CREDITS.
042800     WRITE    ATXMRPT-LINE            FROM  WS-STMT-LINE.
042900*
043000 C199-PRINT-STATEMENT-EX.
043100     EXIT.
043200*
043300*----------------------------------------------------------------*
043400 C120-SCAN-LEDGER-ENTRY.
043500*----------------------------------------------------------------*
043600     READ ATXTXNLG INTO ATXTXNLG-REC
043700         AT END
043800             MOVE "Y"                TO    WS-EOF-LEDGER-SW
043900             GO TO C129-SCAN-LEDGER-ENTRY-EX.
044000*
044100     IF  ATXTXN-ACCOUNT-ID NOT = ATXACCT-ID
044200         GO TO C129-SCAN-LEDGER-ENTRY-EX.
044300*
044400     ADD      1                       TO    ATXACCT-STMT-TOT-TXN.
044500     IF  ATXTXN-IS-DEBIT
044600         ADD  ATXTXN-AMOUNT            TO    ATXACCT-STMT-TOT-DR
044700     ELSE
044800         ADD  ATXTXN-AMOUNT            TO    ATXACCT-STMT-TOT-CR.
044900*
045000 C129-SCAN-LEDGER-ENTRY-EX.
045100     EXIT.
045200*
045300*----------------------------------------------------------------*
045400 C900-WRITE-MREQ-REJECT.
045500*----------------------------------------------------------------*
045600     WRITE    ATXMRPT-LINE            FROM  WS-REJECT-LINE.
045700     ADD      1                       TO    WK-N-TOT-REJECTED.
045800*
045900 C999-WRITE-MREQ-REJECT-EX.
046000     EXIT.
046100*
046200*----------------------------------------------------------------*
046300 Z100-PRINT-TOTALS.
046400*----------------------------------------------------------------*
046500     DISPLAY "ATXMAINT - RUN TOTALS FOLLOW".
046600     DISPLAY "ACCOUNTS CREATED......... " WK-N-TOT-CREATED.
046700     DISPLAY "STATUS CHANGES........... " WK-N-TOT-STATUS-CHG.
046800     DISPLAY "REJECTED REQUESTS........ " WK-N-TOT-REJECTED.
046900*
047000 Z199-PRINT-TOTALS-EX.
047100     EXIT.
047200*
047300*----------------------------------------------------------------*
047400*                   PROGRAM SUBROUTINE                          *
047500*----------------------------------------------------------------*
047600 Y900-ABNORMAL-TERMINATION.
047700     PERFORM Z000-END-PROGRAM-ROUTINE
047800        THRU Z999-END-PROGRAM-ROUTINE-EX.
047900     STOP RUN.
048000*
048100 Z000-END-PROGRAM-ROUTINE.
048200     CLOSE ATXACCTM.
048300     CLOSE ATXMREQ.
048400     CLOSE ATXMRPT.
048500*
048600 Z999-END-PROGRAM-ROUTINE-EX.
048700     EXIT.
048800*
048900******************************************************************
049000*************** END OF PROGRAM SOURCE -  ATXMAINT ***************
049100******************************************************************
