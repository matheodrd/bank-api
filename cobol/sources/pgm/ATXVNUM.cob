000100 IDENTIFICATION DIVISION.
000200*************************
000300 PROGRAM-ID.     ATXVNUM.
000400 AUTHOR.         R J TAN.
000500 INSTALLATION.   RETAIL BANKING SYSTEMS - DEPOSITS.
000600 DATE-WRITTEN.   11 SEP 1990.
000700 DATE-COMPILED.
000800 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK.
000900*                UNAUTHORISED COPYING, DISCLOSURE OR USE IS
001000*                STRICTLY PROHIBITED.
001100*
001200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO GENERATE A NEW
001300*               ACCOUNT NUMBER FOR ACCOUNT ONBOARDING.  FORMAT
001400*               IS THE LITERAL PREFIX "GB" FOLLOWED BY A
001500*               22-DIGIT ZERO-PADDED NUMBER.  THE CANDIDATE IS
001600*               RE-DRAWN AND RE-CHECKED UNTIL IT IS NOT ALREADY
001700*               IN USE ON THE ACCOUNTS-MASTER - UNIQUENESS IS
001800*               GUARANTEED BY LOOKUP, NOT BY CONSTRUCTION.
001900*================================================================*
002000* HISTORY OF MODIFICATION:
002100*================================================================*
002200*TAG     DATE       INIT    DESCRIPTION
002300*------- ---------- ------- -----------------------------------
002400*ATX0037 11/09/1990 RJT     INITIAL VERSION.
002500*ATX9803 02/11/1998 KWL     Y2K - NO DATE FIELDS IN THIS ROUTINE,
002600*                           REGRESSION RUN ONLY.  TICKET Y2K-0447.
002700*ATX0059 08/02/2021 CWY     ADDED THE 1000-ATTEMPT SAFETY VALVE
002800*                           AFTER A BAD DEPLOY LEFT THE SEED
002900*                           STUCK AND THE ROUTINE LOOPING.
003000*                           TICKET CMB-1877.
003100*================================================================*
003200     EJECT
003300*************************
003400 ENVIRONMENT DIVISION.
003500*************************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-AS400.
003800 OBJECT-COMPUTER.   IBM-AS400.
003900 SPECIAL-NAMES.     LOCAL-DATA IS LOCAL-DATA-AREA
003950                    UPSI-0 IS UPSI-SWITCH-0
003960                      ON  STATUS IS U0-ON
003970                      OFF STATUS IS U0-OFF.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT ATXACCTM ASSIGN TO DATABASE-ATXACCTM
004300            ORGANIZATION     IS INDEXED
004400            ACCESS MODE      IS RANDOM
004500            RECORD KEY       IS EXTERNALLY-DESCRIBED-KEY
004550            ALTERNATE RECORD KEY IS ATXACCT-NUMBER
004600            FILE STATUS      IS WK-C-FILE-STATUS.
004700     EJECT
004800***************
004900 DATA DIVISION.
005000***************
005100 FILE SECTION.
005200***************
005300 FD  ATXACCTM
005400     LABEL RECORDS ARE OMITTED
005500     DATA RECORD IS WK-C-ATXACCTM.
005600 01  WK-C-ATXACCTM.
005700     COPY DDS-ALL-FORMATS OF ATXACCTM.
005800 01  WK-C-ATXACCTM-1.
005900     COPY ATXACCT.
006000*
006100*************************
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER                          PIC X(24)        VALUE
006500     "** PROGRAM ATXVNUM **".
006600*
006700*----------------- PROGRAM WORKING STORAGE ---------------------*
006800 01  WK-C-COMMON.
006900     COPY ASCMWS.
007000*
007100 01  WS-UNIQUE-FOUND                 PIC X(01)        VALUE "N".
007200     88  WS-NUMBER-IS-UNIQUE              VALUE "Y".
007300*
007400 01  WK-N-TIME-NOW                    PIC 9(08)        COMP.
007500 01  WK-N-TIME-NOW-R REDEFINES WK-N-TIME-NOW.
007600     05  WK-N-TIME-HHMMSS            PIC 9(06).
007700     05  WK-N-TIME-HUNDREDTHS        PIC 9(02).
007800*
007900 01  WK-N-SEED-WORK.
008000     05  WK-N-SEED                   PIC 9(17)        COMP-3
008100                                     VALUE ZERO.
008200     05  FILLER                      PIC X(04).
008300*
008400 01  WK-N-SEED-ALT REDEFINES WK-N-SEED-WORK.
008500     05  WK-N-SEED-LOW               PIC 9(09)        COMP-3.
008600     05  WK-N-SEED-HIGH              PIC 9(08)        COMP-3.
008700     05  FILLER                      PIC X(04).
008750*
008760 01  WS-DEBUG-CANDIDATE              PIC X(24).
008770 01  WS-DEBUG-CANDIDATE-R REDEFINES WS-DEBUG-CANDIDATE.
008780*    (TRACE VIEW USED ONLY WHEN UPSI-0 IS ON - SEE C100 BELOW)
008790     05  WS-DEBUG-CANDIDATE-1        PIC X(12).
008800     05  WS-DEBUG-CANDIDATE-2        PIC X(12).
008810*
008900*****************
009000 LINKAGE SECTION.
009100*****************
009200     COPY VNUM.
009300     EJECT
009400********************************************
009500 PROCEDURE DIVISION USING WK-C-VNUM-RECORD.
009600********************************************
009700 MAIN-MODULE.
009800     PERFORM A000-OPEN-FILES
009900        THRU A099-OPEN-FILES-EX.
010000     PERFORM B100-GENERATE-UNTIL-UNIQUE
010100        THRU B199-GENERATE-UNTIL-UNIQUE-EX
010200         UNTIL WS-NUMBER-IS-UNIQUE.
010300     PERFORM Z000-END-PROGRAM-ROUTINE
010400        THRU Z999-END-PROGRAM-ROUTINE-EX.
010500     EXIT PROGRAM.
010600*
010700*----------------------------------------------------------------*
010800 A000-OPEN-FILES.
010900*----------------------------------------------------------------*
011000     OPEN INPUT ATXACCTM.
011100     IF  NOT WK-C-SUCCESSFUL
011200         DISPLAY "ATXVNUM - OPEN FILE ERROR - ATXACCTM"
011300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011400         GO TO Y900-ABNORMAL-TERMINATION.
011500     MOVE    ZERO                    TO    WK-C-VNUM-ATTEMPTS.
011600     MOVE    SPACES                  TO    WK-C-VNUM-NUMBER.
011700     ACCEPT   WK-N-TIME-NOW          FROM  TIME.
011800     COMPUTE WK-N-SEED = WK-N-TIME-NOW * 1.
011900*
012000 A099-OPEN-FILES-EX.
012100     EXIT.
012200*
012300*----------------------------------------------------------------*
012400 B100-GENERATE-UNTIL-UNIQUE.
012500*----------------------------------------------------------------*
012600     ADD     1                       TO    WK-C-VNUM-ATTEMPTS.
012700     IF  WK-C-VNUM-ATTEMPTS > 1000
012800         DISPLAY "ATXVNUM - UNABLE TO GENERATE A UNIQUE ACCOUNT "
012900         DISPLAY "NUMBER AFTER 1000 ATTEMPTS"
013000         GO TO Y900-ABNORMAL-TERMINATION.
013100*
013200     PERFORM C100-GENERATE-CANDIDATE
013300        THRU C199-GENERATE-CANDIDATE-EX.
013400     PERFORM C200-CHECK-UNIQUE
013500        THRU C299-CHECK-UNIQUE-EX.
013600*
013700 B199-GENERATE-UNTIL-UNIQUE-EX.
013800     EXIT.
013900*
014000*----------------------------------------------------------------*
014100* CLASSIC LINEAR-CONGRUENTIAL DRAW - THE SEED IS DELIBERATELY   *
014200* HELD IN A 17-DIGIT FIELD SO THE RESULT NEVER CARRIES MORE     *
014300* THAN 17 SIGNIFICANT DIGITS - THE REMAINING 5 OF THE 22-DIGIT  *
014400* ACCOUNT NUMBER SUFFIX ARE ALWAYS ZERO-FILLED BY THE MOVE      *
014500* BELOW.  THIS IS DELIBERATE - SEE ATX0037 NOTE IN THE HEADER.  *
014600*----------------------------------------------------------------*
014700 C100-GENERATE-CANDIDATE.
014800*----------------------------------------------------------------*
014900     COMPUTE WK-N-SEED =
015000         ((WK-N-SEED + WK-N-TIME-NOW + WK-C-VNUM-ATTEMPTS)
015100           * 69069 + 12345)
015200         ON SIZE ERROR CONTINUE.
015300     MOVE    "GB"                    TO    WK-C-VNUM-NUMBER(1:2).
015400     MOVE    WK-N-SEED               TO    WK-C-VNUM-NUMBER(3:22).
015410     IF  U0-ON
015420         MOVE WK-C-VNUM-NUMBER       TO    WS-DEBUG-CANDIDATE
015430         DISPLAY "ATXVNUM - CANDIDATE " WS-DEBUG-CANDIDATE-1
015440             WS-DEBUG-CANDIDATE-2.
015500*
015600 C199-GENERATE-CANDIDATE-EX.
015700     EXIT.
015800*
015900*----------------------------------------------------------------*
016000 C200-CHECK-UNIQUE.
016100*----------------------------------------------------------------*
016200     MOVE    WK-C-VNUM-NUMBER        TO    ATXACCT-NUMBER.
016400     READ ATXACCTM KEY IS ATXACCT-NUMBER.
016500     IF  WK-C-RECORD-NOT-FOUND
016600         MOVE "Y"                    TO    WS-UNIQUE-FOUND
016700     ELSE
016800         MOVE "N"                    TO    WS-UNIQUE-FOUND.
016900*
017000 C299-CHECK-UNIQUE-EX.
017100     EXIT.
017200*
017300*----------------------------------------------------------------*
017400*                   PROGRAM SUBROUTINE                          *
017500*----------------------------------------------------------------*
017600 Y900-ABNORMAL-TERMINATION.
017700     PERFORM Z000-END-PROGRAM-ROUTINE
017800        THRU Z999-END-PROGRAM-ROUTINE-EX.
017900     EXIT PROGRAM.
018000*
018100 Z000-END-PROGRAM-ROUTINE.
018200     CLOSE ATXACCTM.
018300     IF  NOT WK-C-SUCCESSFUL
018400         DISPLAY "ATXVNUM - CLOSE FILE ERROR - ATXACCTM"
018500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
018600*
018700 Z999-END-PROGRAM-ROUTINE-EX.
018800     EXIT.
018900*
019000******************************************************************
019100*************** END OF PROGRAM SOURCE -  ATXVNUM ****************
019200******************************************************************
